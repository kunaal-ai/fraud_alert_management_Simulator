000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST CARD SERVICES   *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500* PROGRAM:  FRDDISP                                              *
000600*                                                                *
000700* AUTHOR :  Doug Stout                                           *
000800*                                                                *
000900* READS THE ANALYST ACTION FILE AND APPLIES EACH DISPOSITION     *
001000* (ESCALATE/RESOLVE/DISMISS/REVIEW/ASSIGN/NOTE) TO THE MATCHING  *
001100* ALERT, REWRITING THE ALERT FILE AND APPENDING ONE AUDIT-LOG    *
001200* RECORD PER ACTION APPLIED.                                     *
001300*                                                                *
001400* A GOOD CASE FOR DEBUGGING LAB - INDEED                         *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. FRDDISP.
001800 AUTHOR. D STOUT.
001900 INSTALLATION. CARD FRAUD OPERATIONS - BATCH SYSTEMS.
002000 DATE-WRITTEN. 09/03/1989.
002100 DATE-COMPILED.
002200 SECURITY. COMPANY CONFIDENTIAL.
002300******************************************************************
002400* CHANGE LOG                                                    *
002500*                                                                *
002600* DATE       BY    TICKET     DESCRIPTION                       *
002700* ---------- ----  ---------  ------------------------------    *
002800* 09/03/1989 DLS   FR-0002    ORIGINAL PROGRAM - APPLIES         *
002900*                             ANALYST DISPOSITIONS TO ALERTS.    *
003000* 05/17/1991 DLS   FR-0048    ADDED RESOLVED-TS STAMPING ON      *
003100*                             RESOLVE AND DISMISS.               *
003200* 02/09/1993 RWK   FR-0081    ADDED ASSIGN ACTION - SETS         *
003300*                             ANALYST-ID FROM ACT-DETAILS.       *
003400* 10/21/1994 RWK   FR-0116    ADDED NOTE ACTION - RECORDED ON    *
003500*                             THE AUDIT LOG ONLY, STATUS         *
003600*                             UNCHANGED.                         *
003700* 08/02/1996 CMP   FR-0144    ADDED REJECT COUNT FOR ACTIONS     *
003800*                             AGAINST ALERT-IDS NOT ON FILE.     *
003900* 12/30/1998 CMP   FR-0162    Y2K - CURRENT-DATE CENTURY BYTE    *
004000*                             NOW CARRIED EXPLICITLY, SAME AS    *
004100*                             FRDLOAD.                           *
004200* 03/14/2004 KTJ   FR-0211    WIDENED ALERT WORK TABLE TO 20000  *
004300*                             ENTRIES.                           *
004400* 08/19/2010 KTJ   FR-0268    LOG-ID NOW BUILT FROM TS PLUS   *
004500*                             PLUS SEQUENCE INSTEAD OF A BARE    *
004600*                             COUNTER - AVOIDS COLLISION ACROSS  *
004700*                             RERUNS ON THE SAME DAY.            *
004800* 05/05/2015 MAO   FR-0327    ADDED 299-REPORT-REJECT SUMMARY    *
004900*                             LINE AT END OF RUN.                *
004920* 07/08/2016 JRH   FR-0293    ALERT TABLE SEARCH WAS OFF BY ONE  *
004940*                             ON A MATCH - WROTE THE UPDATED     *
004960*                             ALERT BACK TO THE WRONG SLOT.      *
004970*                             CORRECTED THE POST-SEARCH INDEX    *
004980*                             ADJUSTMENT.  RECODED INLINE        *
004990*                             PERFORM LOOPS TO OUT-OF-LINE STYLE.*
004992* 08/10/2026 GDP   FR-0299    RESOLVED-TS AND THE AUDIT LOG-TS   *
004994*                             WERE COMING OUT ALL ZEROS - FRD-AS *
004996*                             OF-TS WAS NEVER DEFAULTED IN THIS  *
004998*                             PROGRAM LIKE IT IS IN FRDPRIO AND  *
005000*                             FRDPROF.  ADDED THE SAME ZEROS     *
005002*                             CHECK AND DEFAULT RIGHT AFTER THE  *
005004*                             TWO ACCEPT STATEMENTS IN 000-MAIN. *
005006******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-370.
005400 OBJECT-COMPUTER. IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS ACT-CLASS IS 'A' THRU 'Z'
005800     UPSI-0 ON STATUS IS RERUN-REQUESTED.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT ACTION-FILE ASSIGN TO ACTNFILE
006200         ACCESS IS SEQUENTIAL
006300         FILE STATUS IS WS-ACTNFILE-STATUS.
006400
006500     SELECT ALERT-FILE-IN ASSIGN TO ALERTFIL
006600         ACCESS IS SEQUENTIAL
006700         FILE STATUS IS WS-ALRTIN-STATUS.
006800
006900     SELECT ALERT-FILE-OUT ASSIGN TO ALERTOUT
007000         ACCESS IS SEQUENTIAL
007100         FILE STATUS IS WS-ALRTOUT-STATUS.
007200
007300     SELECT AUDIT-LOG-FILE ASSIGN TO AUDTLOG
007400         ACCESS IS SEQUENTIAL
007500         FILE STATUS IS WS-AUDTLOG-STATUS.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  ACTION-FILE
008000     RECORDING MODE IS F.
008100 COPY ACTNREC.
008200
008300 FD  ALERT-FILE-IN
008400     RECORDING MODE IS F
008500     BLOCK CONTAINS 0 RECORDS.
008600 01  ALRT-IN-FD-REC                   PIC X(495).
008700
008800 FD  ALERT-FILE-OUT
008900     RECORDING MODE IS F
009000     BLOCK CONTAINS 0 RECORDS.
009100 01  ALRT-OUT-FD-REC                  PIC X(495).
009200
009300 FD  AUDIT-LOG-FILE
009400     RECORDING MODE IS F.
009500 COPY AUDTREC.
009600
009700******************************************************************
009800 WORKING-STORAGE SECTION.
009900******************************************************************
010000 01  WS-FILE-STATUS-CODES.
010100     05  WS-ACTNFILE-STATUS            PIC X(02) VALUE SPACES.
010200     05  WS-ALRTIN-STATUS              PIC X(02) VALUE SPACES.
010300     05  WS-ALRTOUT-STATUS             PIC X(02) VALUE SPACES.
010400     05  WS-AUDTLOG-STATUS             PIC X(02) VALUE SPACES.
010500     05  FILLER                       PIC X(08).
010600
010700 01  WS-SWITCHES.
010800     05  WS-ACTN-EOF-SW                PIC X(01) VALUE 'N'.
010900         88  ACTN-AT-EOF                   VALUE 'Y'.
011000     05  WS-ALRTIN-EOF-SW              PIC X(01) VALUE 'N'.
011100         88  ALRTIN-AT-EOF                  VALUE 'Y'.
011200     05  WS-ALERT-FOUND-SW             PIC X(01) VALUE 'N'.
011300         88  ALERT-FOUND                    VALUE 'Y'.
011400
011500 01  WS-COUNTERS.
011600     05  WS-NUM-ACTIONS-READ           PIC S9(7) COMP-3 VALUE +0.
011700     05  WS-NUM-ACTIONS-APPLIED        PIC S9(7) COMP-3 VALUE +0.
011800     05  WS-NUM-REJECTED               PIC S9(7) COMP-3 VALUE +0.
011900     05  WS-ALERT-TABLE-COUNT          PIC S9(7) COMP   VALUE +0.
012000     05  WS-SEARCH-SUB                 PIC S9(7) COMP   VALUE +0.
012100     05  WS-WRITE-SUB                  PIC S9(7) COMP   VALUE +0.
012200     05  WS-LOG-SEQ                    PIC S9(5) COMP   VALUE +0.
012300
012400 COPY ALRTREC.
012500
012600 01  WS-ALERT-WORK-TABLE.
012700     05  WS-ALERT-ENTRY OCCURS 20000 TIMES
012800                          INDEXED BY WS-ALERT-IDX.
012900         10  WS-AL-REC                 PIC X(495).
013000
013100 01  WS-ALERT-TABLE-CT REDEFINES WS-ALERT-WORK-TABLE
013200                                 PIC X(9900000).
013220 01  WS-ALERT-STATUS-VIEW REDEFINES WS-ALERT-WORK-TABLE.
013240     05  WS-AS-ENTRY OCCURS 20000 TIMES.
013260         10  FILLER                PIC X(122).
013280         10  WS-AS-STATUS          PIC X(10).
013300         10  FILLER                PIC X(363).
013400 01  WS-ACTION-MESSAGES.
013500     05  WS-AUDIT-ACTION-NAME          PIC X(12) VALUE SPACES.
013600     05  WS-AUDIT-DETAILS              PIC X(100) VALUE SPACES.
013650 01  WS-ACTION-MESSAGES-CT REDEFINES WS-ACTION-MESSAGES.
013670     05  FILLER                       PIC X(112).
013700
013750 77  WS-ALERT-REC-LENGTH              PIC S9(5) COMP-3 VALUE +495.
013800 COPY FRDWORK.
013900
014000******************************************************************
014100 PROCEDURE DIVISION.
014200******************************************************************
014300 000-MAIN.
014400     ACCEPT FRD-CURRENT-DATE FROM DATE YYYYMMDD.
014500     ACCEPT FRD-CURRENT-TIME FROM TIME.
014550     IF FRD-AS-OF-TS = ZEROS
014560         MOVE FRD-CURRENT-TS-N (1:14) TO FRD-AS-OF-TS
014570     END-IF.
014600     DISPLAY 'FRDDISP STARTED - AUDIT-DISPOSITION RUN'.
014700
014800     PERFORM 700-OPEN-FOR-LOAD THRU 700-EXIT.
014900     PERFORM 750-LOAD-ALERT-TABLE THRU 750-EXIT
015000             UNTIL ALRTIN-AT-EOF.
015100     CLOSE ALERT-FILE-IN.
015200
015300     OPEN INPUT ACTION-FILE.
015400     OPEN OUTPUT AUDIT-LOG-FILE.
015500     PERFORM 710-READ-ACTION-FILE THRU 710-EXIT.
015600     PERFORM 100-PROCESS-ACTION THRU 100-EXIT
015700             UNTIL ACTN-AT-EOF.
015800     CLOSE ACTION-FILE.
015900     CLOSE AUDIT-LOG-FILE.
016000
016100     PERFORM 780-WRITE-ALERT-TABLE THRU 780-EXIT.
016200     PERFORM 299-REPORT-REJECT THRU 299-EXIT.
016300
016400     GOBACK.
016500
016600 100-PROCESS-ACTION.
016700     ADD +1 TO WS-NUM-ACTIONS-READ.
016800     PERFORM 720-FIND-ALERT THRU 720-EXIT.
016900     IF ALERT-FOUND
017000         EVALUATE TRUE
017100             WHEN AC-CODE-ESCALATE
017200                 PERFORM 200-ACT-ESCALATE THRU 200-EXIT
017300             WHEN AC-CODE-RESOLVE
017400                 PERFORM 210-ACT-RESOLVE THRU 210-EXIT
017500             WHEN AC-CODE-DISMISS
017600                 PERFORM 220-ACT-DISMISS THRU 220-EXIT
017700             WHEN AC-CODE-REVIEW
017800                 PERFORM 230-ACT-REVIEW THRU 230-EXIT
017900             WHEN AC-CODE-ASSIGN
018000                 PERFORM 240-ACT-ASSIGN THRU 240-EXIT
018100             WHEN AC-CODE-NOTE
018200                 PERFORM 250-ACT-NOTE THRU 250-EXIT
018300             WHEN OTHER
018400                 DISPLAY 'FRDDISP - UNKNOWN ACT-CODE ' AC-ACT-CODE
018500         END-EVALUATE
018600         MOVE ALRT-REC TO WS-AL-REC (WS-SEARCH-SUB)
018700         PERFORM 280-WRITE-AUDIT-LOG THRU 280-EXIT
018800         ADD +1 TO WS-NUM-ACTIONS-APPLIED
018900     ELSE
019000         ADD +1 TO WS-NUM-REJECTED
019100         DISPLAY 'FRDDISP - NO MATCHING ALERT FOR ' 
019200                  AC-ACT-ALERT-ID
019300     END-IF.
019400     PERFORM 710-READ-ACTION-FILE THRU 710-EXIT.
019500 100-EXIT.
019600     EXIT.
019700
019800 200-ACT-ESCALATE.
019900     MOVE 'ESCALATED' TO AL-ALERT-STATUS.
020000     MOVE 'ESCALATED' TO WS-AUDIT-ACTION-NAME.
020100     MOVE SPACES TO WS-AUDIT-DETAILS.
020200 200-EXIT.
020300     EXIT.
020400
020500 210-ACT-RESOLVE.
020600     MOVE 'RESOLVED' TO AL-ALERT-STATUS.
020700     MOVE FRD-AS-OF-TS TO AL-RESOLVED-TS.
020800     MOVE 'RESOLVED' TO WS-AUDIT-ACTION-NAME.
020900     MOVE SPACES TO WS-AUDIT-DETAILS.
021000 210-EXIT.
021100     EXIT.
021200
021300 220-ACT-DISMISS.
021400     MOVE 'DISMISSED' TO AL-ALERT-STATUS.
021500     MOVE FRD-AS-OF-TS TO AL-RESOLVED-TS.
021600     MOVE 'DISMISSED' TO WS-AUDIT-ACTION-NAME.
021700     MOVE SPACES TO WS-AUDIT-DETAILS.
021800 220-EXIT.
021900     EXIT.
022000
022100 230-ACT-REVIEW.
022200     MOVE 'REVIEWING' TO AL-ALERT-STATUS.
022300     MOVE 'REVIEWING' TO WS-AUDIT-ACTION-NAME.
022400     MOVE SPACES TO WS-AUDIT-DETAILS.
022500 230-EXIT.
022600     EXIT.
022700
022800 240-ACT-ASSIGN.
022900     MOVE AC-ACT-DETAILS (1:10) TO AL-ANALYST-ID.
023000     MOVE 'ASSIGNED' TO WS-AUDIT-ACTION-NAME.
023100     MOVE AC-ACT-DETAILS TO WS-AUDIT-DETAILS.
023200 240-EXIT.
023300     EXIT.
023400
023500 250-ACT-NOTE.
023600     MOVE 'NOTE_ADDED' TO WS-AUDIT-ACTION-NAME.
023700     MOVE AC-ACT-DETAILS TO WS-AUDIT-DETAILS.
023800 250-EXIT.
023900     EXIT.
024000
024100 280-WRITE-AUDIT-LOG.
024200     ADD +1 TO WS-LOG-SEQ.
024300     MOVE SPACES TO AUDT-REC.
024400     STRING 'LOG' FRD-CURRENT-TS-N (9:5) WS-LOG-SEQ
024500         DELIMITED BY SIZE INTO AU-LOG-ID.
024600     MOVE AC-ACT-ALERT-ID TO AU-LOG-ALERT-ID.
024700     MOVE AC-ACT-ANALYST  TO AU-ANALYST-ID.
024800     MOVE WS-AUDIT-ACTION-NAME TO AU-ACTION.
024900     MOVE WS-AUDIT-DETAILS     TO AU-DETAILS.
025000     MOVE FRD-AS-OF-TS         TO AU-LOG-TS.
025100     WRITE AUDT-REC.
025200     IF WS-AUDTLOG-STATUS NOT = '00'
025300         DISPLAY 'FRDDISP - AUDIT LOG WRITE ERROR RC='
025400                  WS-AUDTLOG-STATUS
025500     END-IF.
025600 280-EXIT.
025700     EXIT.
025800
025900 299-REPORT-REJECT.
026000     DISPLAY 'FRDDISP - ACTIONS READ    : ' WS-NUM-ACTIONS-READ.
026100     DISPLAY 'FRDDISP - ACTIONS APPLIED : ' WS-NUM-ACTIONS-APPLIED
026200     DISPLAY 'FRDDISP - ACTIONS REJECTED: ' WS-NUM-REJECTED.
026300 299-EXIT.
026400     EXIT.
026500
026600 700-OPEN-FOR-LOAD.
026700     OPEN INPUT ALERT-FILE-IN.
026800     IF WS-ALRTIN-STATUS NOT = '00'
026900         DISPLAY 'FRDDISP - ERROR OPENING ALERT FILE RC='
027000                  WS-ALRTIN-STATUS
027100         MOVE 'Y' TO WS-ALRTIN-EOF-SW
027200     END-IF.
027300 700-EXIT.
027400     EXIT.
027500
027600 710-READ-ACTION-FILE.
027700     READ ACTION-FILE
027800         AT END MOVE 'Y' TO WS-ACTN-EOF-SW
027900     END-READ.
028000 710-EXIT.
028100     EXIT.
028200
028300 720-FIND-ALERT.
028400     MOVE 'N' TO WS-ALERT-FOUND-SW.
028500     PERFORM 725-CHECK-ONE-ALERT-ROW THRU 725-EXIT
028550         VARYING WS-SEARCH-SUB FROM 1 BY 1
028600             UNTIL WS-SEARCH-SUB > WS-ALERT-TABLE-COUNT
028700                OR ALERT-FOUND.
029300     IF ALERT-FOUND
029400         SUBTRACT 1 FROM WS-SEARCH-SUB
029500     END-IF.
029600 720-EXIT.
029700     EXIT.
029720
029740 725-CHECK-ONE-ALERT-ROW.
029760     MOVE WS-AL-REC (WS-SEARCH-SUB) TO ALRT-REC.
029780     IF AL-ALERT-ID = AC-ACT-ALERT-ID
029790         MOVE 'Y' TO WS-ALERT-FOUND-SW
029795     END-IF.
029798 725-EXIT.
029799     EXIT.
029800
029900 750-LOAD-ALERT-TABLE.
030000     READ ALERT-FILE-IN INTO ALRT-REC
030100         AT END MOVE 'Y' TO WS-ALRTIN-EOF-SW
030200     END-READ.
030300     IF NOT ALRTIN-AT-EOF
030400         ADD +1 TO WS-ALERT-TABLE-COUNT
030500         MOVE ALRT-REC TO WS-AL-REC (WS-ALERT-TABLE-COUNT)
030600     END-IF.
030700 750-EXIT.
030800     EXIT.
030900
031000 780-WRITE-ALERT-TABLE.
031100     OPEN OUTPUT ALERT-FILE-OUT.
031200     PERFORM 785-WRITE-ONE-ALERT-ROW THRU 785-EXIT
031250         VARYING WS-WRITE-SUB FROM 1 BY 1
031300             UNTIL WS-WRITE-SUB > WS-ALERT-TABLE-COUNT.
031400     CLOSE ALERT-FILE-OUT.
031600 780-EXIT.
031700     EXIT.
031720
031740 785-WRITE-ONE-ALERT-ROW.
031760     WRITE ALRT-OUT-FD-REC FROM WS-AL-REC (WS-WRITE-SUB).
031780 785-EXIT.
031790     EXIT.
