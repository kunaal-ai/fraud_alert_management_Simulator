000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST CARD SERVICES   *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500* PROGRAM:  FRDSORT                                              *
000600*                                                                *
000700* AUTHOR :  R. KRAMER                                            *
000800*                                                                *
000900* IN-MEMORY INSERTION SORT OVER THE PRIORITY WORK TABLE,         *
001000* DESCENDING ON PRIORITY-SCORE.  CALLED BY FRDPRIO AFTER EVERY   *
001100* ALERT IN THE RUN HAS BEEN SCORED.                              *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. FRDSORT.
001500 AUTHOR. R KRAMER.
001600 INSTALLATION. CARD FRAUD OPERATIONS - BATCH SYSTEMS.
001700 DATE-WRITTEN. 04/11/1991.
001800 DATE-COMPILED.
001900 SECURITY. COMPANY CONFIDENTIAL.
002000******************************************************************
002100* CHANGE LOG                                                    *
002200*                                                                *
002300* DATE       BY    TICKET     DESCRIPTION                       *
002400* ---------- ----  ---------  ------------------------------    *
002500* 04/11/1991 RWK   FR-0051    ORIGINAL PROGRAM - ADAPTED THE     *
002600*                             SHOP'S STANDARD ARRAY INSERTION    *
002700*                             SORT FOR THE PRIORITY QUEUE.       *
002800* 07/30/1993 RWK   FR-0088    CHANGED TO DESCENDING ORDER - THE  *
002900*                             QUEUE RUNS HIGHEST PRIORITY FIRST. *
003000* 11/14/1998 CMP   FR-0159    Y2K REVIEW - NO DATE FIELDS IN     *
003100*                             THIS MODULE, NO CHANGE REQUIRED.   *
003200* 06/02/2006 KTJ   FR-0233    RAISED ARRAY-SIZE LIMIT TO 20000   *
003300*                             TO MATCH FRDPRIO'S QUEUE TABLE.    *
003320* 07/08/2016 JRH   FR-0295    PQ-SCORE-VIEW REDEFINES WAS        *
003340*                             PEEKING AT THE WRONG OFFSET -      *
003360*                             FILLER WIDTHS CORRECTED TO MATCH   *
003380*                             PRIOREC'S TRUE LAYOUT.             *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-370.
003800 OBJECT-COMPUTER. IBM-370.
003900 SPECIAL-NAMES.
004000     CLASS NUM-CLASS IS '0' THRU '9'.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 01  WORK-VARIABLES.
004400     05  INSERT-SCORE       PIC S9(3)V99 COMP-3 SYNC.
004500     05  INSERT-ENTRY       PIC X(64).
004550 01  WORK-VARIABLES-CT REDEFINES WORK-VARIABLES.
004560     05  FILLER             PIC X(67).
004600
004650 77  WS-ENTRY-LENGTH        PIC S9(5) COMP-3 VALUE +64.
004700 01  ARRAY-SUBSCRIPTS.
004800     05  MOVE-FROM          PIC S9(9) COMP SYNC.
004900     05  INSERT-TO          PIC S9(8) COMP SYNC.
004950 01  ARRAY-SUBSCRIPTS-CT REDEFINES ARRAY-SUBSCRIPTS.
004960     05  FILLER             PIC X(08).
005000
005100 LINKAGE SECTION.
005200 01  ARRAY-SIZE             PIC S9(8) COMP.
005300 01  ARRAY-OF-PRIORITY-ENTRIES.
005400     05  PQ-ENTRY           PIC X(64)
005500               OCCURS 0 TO 20000 TIMES DEPENDING ON ARRAY-SIZE.
005600 01  PQ-ENTRY-VIEW REDEFINES ARRAY-OF-PRIORITY-ENTRIES.
005700     05  PQ-SCORE-VIEW
005800               OCCURS 0 TO 20000 TIMES DEPENDING ON ARRAY-SIZE.
005900         10  FILLER          PIC X(27).
006000         10  PQ-PRIORITY-SCORE PIC S9(3)V99.
006100         10  FILLER          PIC X(32).
006200
006300 PROCEDURE DIVISION USING ARRAY-SIZE, ARRAY-OF-PRIORITY-ENTRIES.
006400******************************************************************
006500* 000-INSERTION-SORT - CLASSIC BACKWARD-SHIFT INSERTION SORT,    *
006600* SAME SHAPE AS THE SHOP'S OLD ADSORT ROUTINE, REVERSED TO RUN   *
006700* HIGHEST PRIORITY-SCORE FIRST.                                  *
006800******************************************************************
006900 000-INSERTION-SORT.
007000     PERFORM 010-INSERT-ONE THRU 010-EXIT
007100         VARYING MOVE-FROM FROM 2 BY 1
007200             UNTIL MOVE-FROM > ARRAY-SIZE.
007300     GOBACK.
007400 000-EXIT.
007500     EXIT.
007600
007700 010-INSERT-ONE.
007800     MOVE PQ-ENTRY (MOVE-FROM) TO INSERT-ENTRY.
007900     MOVE PQ-PRIORITY-SCORE (MOVE-FROM) TO INSERT-SCORE.
008000     COMPUTE INSERT-TO = MOVE-FROM - 1.
008100     PERFORM 020-SHIFT-ONE THRU 020-EXIT
008200         UNTIL (PQ-PRIORITY-SCORE (INSERT-TO) >=
008300                   INSERT-SCORE)
008400            OR (INSERT-TO <= 0).
008500     MOVE INSERT-ENTRY TO PQ-ENTRY (INSERT-TO + 1).
008600 010-EXIT.
008700     EXIT.
008800
008900 020-SHIFT-ONE.
009000     MOVE PQ-ENTRY (INSERT-TO) TO PQ-ENTRY (INSERT-TO + 1).
009100     COMPUTE INSERT-TO = INSERT-TO - 1.
009200 020-EXIT.
009300     EXIT.
