000100******************************************************************
000200* ACTNREC - ANALYST ACTION RECORD                                *
000300* FIXED 137-BYTE LAYOUT - DISPOSITION BATCH INPUT TO FDDISP,     *
000400* ONE REQUESTED ACTION PER RECORD.                               *
000500******************************************************************
000600 01  ACTN-REC.
000700     05  AC-ACT-ALERT-ID             PIC X(15).
000800     05  AC-ACT-ANALYST              PIC X(10).
000900     05  AC-ACT-CODE                 PIC X(12).
001000         88  AC-CODE-ESCALATE             VALUE 'ESCALATE'.
001100         88  AC-CODE-RESOLVE              VALUE 'RESOLVE'.
001200         88  AC-CODE-DISMISS              VALUE 'DISMISS'.
001300         88  AC-CODE-REVIEW               VALUE 'REVIEW'.
001400         88  AC-CODE-ASSIGN               VALUE 'ASSIGN'.
001500         88  AC-CODE-NOTE                 VALUE 'NOTE'.
001600     05  AC-ACT-DETAILS               PIC X(100).
