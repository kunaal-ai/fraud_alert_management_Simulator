000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST CARD SERVICES   *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500* PROGRAM:  FRDLOAD                                              *
000600*                                                                *
000700* AUTHOR :  D. STOUT                                             *
000800*                                                                *
000900* READS THE NIGHTLY CARD TRANSACTION INPUT FILE AND LOADS        *
001000* NEW TRANSACTIONS ONTO THE TRANSACTION MASTER, SKIPPING ANY     *
001100* TRANSACTION-ID ALREADY ON THE MASTER.                          *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. FRDLOAD.
001500 AUTHOR. D STOUT.
001600 INSTALLATION. CARD FRAUD OPERATIONS - BATCH SYSTEMS.
001700 DATE-WRITTEN. 08/14/1989.
001800 DATE-COMPILED.
001900 SECURITY. COMPANY CONFIDENTIAL.
002000******************************************************************
002100* CHANGE LOG                                                    *
002200*                                                                *
002300* DATE       BY    TICKET     DESCRIPTION                       *
002400* ---------- ----  ---------  ------------------------------    *
002500* 08/14/1989 DLS   FR-0001    ORIGINAL PROGRAM - LOADS TRAN     *
002600*                             RECORDS ONTO THE MASTER, REJECTS  *
002700*                             RECORDS ALREADY ON FILE.           *
002800* 03/02/1991 DLS   FR-0042    ADDED DEFAULTING OF CURRENCY-CODE *
002900*                             AND TXN-STATUS WHEN BLANK ON       *
003000*                             INPUT.                             *
003100* 11/19/1992 RWK   FR-0077    WIDENED TRAN-ID TABLE TO 20000     *
003200*                             ENTRIES - NIGHTLY VOLUME GREW      *
003300*                             PAST THE OLD 8000 LIMIT.           *
003400* 06/30/1994 RWK   FR-0103    ADDED REJECT-BAD-TRAN COUNT FOR    *
003500*                             SHORT/BLANK TRANSACTION-ID.        *
003600* 09/04/1996 CMP   FR-0139    FILE STATUS CLEANUP ON TRAN-IN     *
003700*                             OPEN FAILURE - NO LONGER ABENDS.   *
003800* 12/28/1998 CMP   FR-0161    Y2K - CURRENT-DATE CENTURY BYTE    *
003900*                             NOW CARRIED EXPLICITLY (FRD-CUR-CC)*
004000*                             INSTEAD OF ASSUMED 19.             *
004100* 02/11/2003 KTJ   FR-0205    RAISED TABLE LIMIT AGAIN TO 40000  *
004200*                             FOR THE HOLIDAY VOLUME SPIKE.      *
004300* 07/22/2009 KTJ   FR-0261    RECODED DUPLICATE CHECK AS A       *
004400*                             BINARY-STYLE EARLY EXIT INSTEAD    *
004500*                             OF A FULL TABLE SCAN EVERY TIME.   *
004600* 04/16/2014 MAO   FR-0318    ADDED FRD-AS-OF-TS SUPPORT FOR     *
004700*                             RERUN/RECOVERY JOBS.               *
004720* 07/08/2016 JRH   FR-0290    RECODED THE DUPLICATE-CHECK LOOP   *
004740*                             TO THE SHOP'S OUT-OF-LINE STYLE    *
004760*                             PER STANDARDS REVIEW.              *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-370.
005200 OBJECT-COMPUTER. IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS NUM-CLASS IS '0' THRU '9'
005600     UPSI-0 ON STATUS IS RERUN-REQUESTED.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT TRAN-IN-FILE ASSIGN TO TRANIN
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-TRANIN-STATUS.
006200
006300     SELECT TRAN-MASTER-FILE ASSIGN TO TRANMSTR
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WS-TRANMSTR-STATUS.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  TRAN-IN-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD.
007200 01  TRAN-IN-REC                      PIC X(178).
007300
007400 FD  TRAN-MASTER-FILE
007500     RECORDING MODE IS F
007600     BLOCK CONTAINS 0 RECORDS
007700     LABEL RECORDS ARE STANDARD.
007800 01  TRAN-MASTER-FD-REC               PIC X(178).
007900
008000 WORKING-STORAGE SECTION.
008100 01  WS-FILE-STATUS-CODES.
008200     05  WS-TRANIN-STATUS             PIC X(02) VALUE SPACES.
008300         88  TRANIN-OK                    VALUE '00'.
008400         88  TRANIN-EOF                    VALUE '10'.
008500     05  WS-TRANMSTR-STATUS           PIC X(02) VALUE SPACES.
008600         88  TRANMSTR-OK                   VALUE '00'.
008700         88  TRANMSTR-EOF                  VALUE '10'.
008800     05  FILLER                       PIC X(06).
008850 01  WS-FILE-STATUS-COMBO REDEFINES WS-FILE-STATUS-CODES.
008860     05  FILLER                       PIC X(10).
008900
008950 77  WS-RECORD-LENGTH                 PIC S9(5) COMP-3 VALUE +178.
009000 01  WS-SWITCHES.
009100     05  WS-TRANIN-EOF-SW             PIC X(01) VALUE 'N'.
009200         88  TRANIN-AT-EOF                VALUE 'Y'.
009300     05  WS-TRANMSTR-EOF-SW           PIC X(01) VALUE 'N'.
009400         88  TRANMSTR-AT-EOF               VALUE 'Y'.
009500     05  WS-DUP-FOUND-SW              PIC X(01) VALUE 'N'.
009600         88  DUP-FOUND                     VALUE 'Y'.
009700
009800 01  WS-COUNTERS.
009900     05  WS-NUM-READ                  PIC S9(7) COMP-3 VALUE +0.
010000     05  WS-NUM-LOADED                PIC S9(7) COMP-3 VALUE +0.
010100     05  WS-NUM-SKIPPED-DUP           PIC S9(7) COMP-3 VALUE +0.
010200     05  WS-NUM-REJECTED              PIC S9(7) COMP-3 VALUE +0.
010300     05  WS-TABLE-COUNT               PIC S9(7) COMP   VALUE +0.
010400     05  WS-SEARCH-SUB                PIC S9(7) COMP   VALUE +0.
010500
010600 COPY TRANREC.
010700
010800 01  WS-TRAN-REC REDEFINES TRAN-REC.
010900     05  FILLER                       PIC X(178).
011000
011100 01  WS-TRAN-ID-TABLE.
011200     05  WS-TRAN-ID-ENTRY  OCCURS 40000 TIMES
011300                            PIC X(15).
011400
011500 01  WS-TRAN-ID-TABLE-CT REDEFINES WS-TRAN-ID-TABLE
011600                                    PIC X(600000).
011700
011800 COPY FRDWORK.
011900
012000 PROCEDURE DIVISION.
012100******************************************************************
012200* MAIN-LINE - LOAD THE EXISTING MASTER KEYS, THEN SCAN THE       *
012300* NIGHTLY INPUT FILE AND APPEND EVERY TRANSACTION-ID NOT        *
012400* ALREADY PRESENT.                                              *
012500******************************************************************
012600 000-MAIN.
012700     ACCEPT FRD-CURRENT-DATE FROM DATE YYYYMMDD.
012800     ACCEPT FRD-CURRENT-TIME FROM TIME.
012900     DISPLAY 'FRDLOAD STARTED - INGESTION RUN'.
013000
013100     PERFORM 700-OPEN-MASTER-INPUT THRU 700-EXIT.
013200     PERFORM 710-LOAD-TRAN-ID-TABLE THRU 710-EXIT
013300             UNTIL TRANMSTR-AT-EOF.
013400     PERFORM 790-CLOSE-MASTER-INPUT THRU 790-EXIT.
013500
013600     PERFORM 720-OPEN-FOR-RUN THRU 720-EXIT.
013700     PERFORM 100-PROCESS-TRAN-IN THRU 100-EXIT
013800             UNTIL TRANIN-AT-EOF.
013900     PERFORM 800-REPORT-LOAD-STATS THRU 800-EXIT.
014000     PERFORM 795-CLOSE-RUN-FILES THRU 795-EXIT.
014100
014200     GOBACK.
014300
014400 100-PROCESS-TRAN-IN.
014500     PERFORM 110-READ-TRAN-IN THRU 110-EXIT.
014600     IF NOT TRANIN-AT-EOF
014700         ADD +1 TO WS-NUM-READ
014800         PERFORM 200-DEFAULT-FIELDS THRU 200-EXIT
014900         IF TR-TRANSACTION-ID = SPACES
015000             ADD +1 TO WS-NUM-REJECTED
015100         ELSE
015200             PERFORM 300-CHECK-DUPLICATE THRU 300-EXIT
015300             IF DUP-FOUND
015400                 ADD +1 TO WS-NUM-SKIPPED-DUP
015500             ELSE
015600                 PERFORM 400-WRITE-MASTER THRU 400-EXIT
015700                 PERFORM 410-ADD-TO-TABLE THRU 410-EXIT
015800                 ADD +1 TO WS-NUM-LOADED
015900             END-IF
016000         END-IF
016100     END-IF.
016200 100-EXIT.
016300     EXIT.
016400
016500 110-READ-TRAN-IN.
016600     READ TRAN-IN-FILE INTO WS-TRAN-REC
016700         AT END MOVE 'Y' TO WS-TRANIN-EOF-SW
016800         NOT AT END MOVE WS-TRAN-REC TO TRAN-REC
016900     END-READ.
017000     IF NOT TRANIN-AT-EOF AND NOT TRANIN-EOF
017100         IF WS-TRANIN-STATUS NOT = '00'
017200             DISPLAY 'FRDLOAD - TRAN-IN READ ERROR RC=' 
017300                      WS-TRANIN-STATUS
017400             MOVE 'Y' TO WS-TRANIN-EOF-SW
017500         END-IF
017600     END-IF.
017700 110-EXIT.
017800     EXIT.
017900
018000 200-DEFAULT-FIELDS.
018100     IF TR-CURRENCY-CODE = SPACES
018200         MOVE 'USD' TO TR-CURRENCY-CODE
018300     END-IF.
018400     IF TR-TXN-STATUS = SPACES
018500         MOVE 'COMPLETED' TO TR-TXN-STATUS
018600     END-IF.
018700 200-EXIT.
018800     EXIT.
018900
019000 300-CHECK-DUPLICATE.
019100     MOVE 'N' TO WS-DUP-FOUND-SW.
019200     PERFORM 305-CHECK-ONE-DUP-ROW THRU 305-EXIT
019250         VARYING WS-SEARCH-SUB FROM 1 BY 1
019300             UNTIL WS-SEARCH-SUB > WS-TABLE-COUNT
019400                OR DUP-FOUND.
019900 300-EXIT.
020000     EXIT.
020020
020040 305-CHECK-ONE-DUP-ROW.
020060     IF WS-TRAN-ID-ENTRY (WS-SEARCH-SUB) = TR-TRANSACTION-ID
020070         MOVE 'Y' TO WS-DUP-FOUND-SW
020080     END-IF.
020090 305-EXIT.
020095     EXIT.
020100
020200 400-WRITE-MASTER.
020300     WRITE TRAN-MASTER-FD-REC FROM TRAN-REC.
020400     IF WS-TRANMSTR-STATUS NOT = '00'
020500         DISPLAY 'FRDLOAD - MASTER WRITE ERROR RC=' 
020600                  WS-TRANMSTR-STATUS
020700     END-IF.
020800 400-EXIT.
020900     EXIT.
021000
021100 410-ADD-TO-TABLE.
021200     IF WS-TABLE-COUNT < 40000
021300         ADD +1 TO WS-TABLE-COUNT
021400         MOVE TR-TRANSACTION-ID
021500             TO WS-TRAN-ID-ENTRY (WS-TABLE-COUNT)
021600     END-IF.
021700 410-EXIT.
021800     EXIT.
021900
022000 700-OPEN-MASTER-INPUT.
022100     OPEN INPUT TRAN-MASTER-FILE.
022200     IF WS-TRANMSTR-STATUS = '05' OR '35'
022300         MOVE 'Y' TO WS-TRANMSTR-EOF-SW
022400     END-IF.
022500 700-EXIT.
022600     EXIT.
022700
022800 710-LOAD-TRAN-ID-TABLE.
022900     READ TRAN-MASTER-FILE INTO WS-TRAN-REC
023000         AT END MOVE 'Y' TO WS-TRANMSTR-EOF-SW
023100     END-READ.
023200     IF NOT TRANMSTR-AT-EOF
023300         MOVE WS-TRAN-REC TO TRAN-REC
023400         PERFORM 410-ADD-TO-TABLE THRU 410-EXIT
023500     END-IF.
023600 710-EXIT.
023700     EXIT.
023800
023900 790-CLOSE-MASTER-INPUT.
024000     CLOSE TRAN-MASTER-FILE.
024100     MOVE 'N' TO WS-TRANMSTR-EOF-SW.
024200 790-EXIT.
024300     EXIT.
024400
024500 720-OPEN-FOR-RUN.
024600     OPEN INPUT TRAN-IN-FILE.
024700     OPEN EXTEND TRAN-MASTER-FILE.
024800     IF WS-TRANIN-STATUS NOT = '00'
024900         DISPLAY 'FRDLOAD - ERROR OPENING TRAN-IN RC='
025000                  WS-TRANIN-STATUS
025100         MOVE 'Y' TO WS-TRANIN-EOF-SW
025200     END-IF.
025300 720-EXIT.
025400     EXIT.
025500
025600 795-CLOSE-RUN-FILES.
025700     CLOSE TRAN-IN-FILE.
025800     CLOSE TRAN-MASTER-FILE.
025900 795-EXIT.
026000     EXIT.
026100
026200 800-REPORT-LOAD-STATS.
026300     DISPLAY 'FRDLOAD - TRANSACTIONS READ    : ' WS-NUM-READ.
026400     DISPLAY 'FRDLOAD - TRANSACTIONS LOADED   : ' WS-NUM-LOADED.
026500     DISPLAY 'FRDLOAD - DUPLICATES SKIPPED : ' WS-NUM-SKIPPED-DUP.
026600     DISPLAY 'FRDLOAD - REJECTED (NO TRAN-ID) : ' WS-NUM-REJECTED.
026700 800-EXIT.
026800     EXIT.
