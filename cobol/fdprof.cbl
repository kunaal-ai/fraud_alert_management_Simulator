000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST CARD SERVICES   *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500* PROGRAM:  FRDPROF                                              *
000600*                                                                *
000700* AUTHOR :  T BRENNAN                                            *
000800*                                                                *
000900* BUILDS A ROLLED-UP CUSTOMER PROFILE FROM THE TRANSACTION       *
001000* MASTER AND THE ALERT FILE - TRANSACTION COUNTS AND AMOUNTS,    *
001100* ALERT COUNTS BY SEVERITY AND STATUS, RECENT-ACTIVITY TOTALS,   *
001200* AND DISTINCT LOCATION/DEVICE COUNTS.  ONE RECORD PER CUSTOMER. *
001300*                                                                *
001400* RUNS EITHER FOR A SINGLE CUSTOMER (FRD-CUST-ID-FILTER SET IN   *
001500* FRDWORK) OR SWEEPS EVERY CUSTOMER SEEN ON THE MASTER WHEN THE  *
001600* FILTER IS LEFT BLANK.                                          *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. FRDPROF.
002000 AUTHOR. T BRENNAN.
002100 INSTALLATION. CARD FRAUD OPERATIONS - BATCH SYSTEMS.
002200 DATE-WRITTEN. 09/14/1992.
002300 DATE-COMPILED.
002400 SECURITY. COMPANY CONFIDENTIAL.
002500******************************************************************
002600* CHANGE LOG                                                    *
002700*                                                                *
002800* DATE       BY    TICKET     DESCRIPTION                       *
002900* ---------- ----  ---------  ------------------------------    *
003000* 09/14/1992 TXB   FR-0076    ORIGINAL PROGRAM - TRANSACTION     *
003100*                             COUNT, TOTAL/AVG/MAX AMOUNT, AND   *
003200*                             ALERT RISK AVERAGE ONLY.           *
003300* 05/03/1994 RWK   FR-0103    ADDED SEVERITY AND STATUS BREAK-   *
003400*                             OUTS ON THE ALERT COUNTS.          *
003500* 08/19/1997 DLS   FR-0149    ADDED THE TRAILING-7-DAY RECENT    *
003600*                             ACTIVITY COUNT AND AMOUNT.         *
003700* 12/02/1998 CMP   FR-0161    Y2K - CONFIRMED CCYY IS CARRIED    *
003800*                             AS A FULL 4-DIGIT YEAR THROUGHOUT; *
003900*                             NO 2-DIGIT YEAR WINDOWING NEEDED.  *
004000* 04/30/2004 KTJ   FR-0221    ADDED DISTINCT LOCATION AND        *
004100*                             DISTINCT DEVICE COUNTS.            *
004200* 10/11/2012 MAO   FR-0291    RECENT-ACTIVITY WINDOW MOVED OFF   *
004300*                             INLINE DATE MATH TO THE SHARED     *
004400*                             FRDDATE ROUTINE.                   *
004420* 07/08/2016 JRH   FR-0292    RECODED EVERY INLINE PERFORM LOOP  *
004440*                             TO THE SHOP'S OUT-OF-LINE STYLE    *
004460*                             PER STANDARDS REVIEW.              *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS NUM-CLASS IS '0' THRU '9'
005300     UPSI-0 ON STATUS IS RERUN-REQUESTED.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TRAN-MASTER-FILE ASSIGN TO TRANMSTR
005700         ACCESS IS SEQUENTIAL
005800         FILE STATUS IS WS-TRANMSTR-STATUS.
005900
006000     SELECT ALERT-FILE-IN ASSIGN TO ALERTFIL
006100         ACCESS IS SEQUENTIAL
006200         FILE STATUS IS WS-ALRTIN-STATUS.
006300
006400     SELECT PROFILE-FILE-OUT ASSIGN TO CUSTPROF
006500         ACCESS IS SEQUENTIAL
006600         FILE STATUS IS WS-PROFOUT-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  TRAN-MASTER-FILE
007100     RECORDING MODE IS F
007200     BLOCK CONTAINS 0 RECORDS.
007300 01  TRAN-MSTR-FD-REC                 PIC X(178).
007400
007500 FD  ALERT-FILE-IN
007600     RECORDING MODE IS F
007700     BLOCK CONTAINS 0 RECORDS.
007800 01  ALRT-IN-FD-REC                   PIC X(495).
007900
008000 FD  PROFILE-FILE-OUT
008100     RECORDING MODE IS F
008200     BLOCK CONTAINS 0 RECORDS.
008300 01  PROF-OUT-FD-REC                  PIC X(147).
008400
008500******************************************************************
008600 WORKING-STORAGE SECTION.
008700******************************************************************
008800 01  WS-FILE-STATUS-CODES.
008900     05  WS-TRANMSTR-STATUS            PIC X(02) VALUE SPACES.
009000         88  TRANMSTR-OK                    VALUE '00'.
009100         88  TRANMSTR-EOF                   VALUE '10'.
009200     05  WS-ALRTIN-STATUS               PIC X(02) VALUE SPACES.
009300         88  ALRTIN-OK                      VALUE '00'.
009400         88  ALRTIN-EOF                     VALUE '10'.
009500     05  WS-PROFOUT-STATUS              PIC X(02) VALUE SPACES.
009600     05  FILLER                        PIC X(06).
009700
009800 01  WS-SWITCHES.
009900     05  WS-TRANMSTR-EOF-SW             PIC X(01) VALUE 'N'.
010000         88  TRANMSTR-AT-EOF                VALUE 'Y'.
010100     05  WS-ALRTIN-EOF-SW               PIC X(01) VALUE 'N'.
010200         88  ALRTIN-AT-EOF                   VALUE 'Y'.
010300     05  WS-FOUND-SW                    PIC X(01) VALUE 'N'.
010400         88  WS-ALREADY-IN-TABLE            VALUE 'Y'.
010500     05  WS-RECENT-SW                   PIC X(01) VALUE 'N'.
010600         88  WS-TXN-IS-RECENT                VALUE 'Y'.
010700
010800 01  WS-COUNTERS.
010900     05  WS-TXN-COUNT                   PIC S9(7) COMP  VALUE +0.
011000     05  WS-ALERT-COUNT                 PIC S9(7) COMP  VALUE +0.
011100     05  WS-CUST-COUNT                  PIC S9(5) COMP  VALUE +0.
011200     05  WS-CUST-IDX                    PIC S9(5) COMP  VALUE +0.
011300     05  WS-TXN-IDX                     PIC S9(7) COMP  VALUE +0.
011400     05  WS-ALERT-IDX                   PIC S9(7) COMP  VALUE +0.
011500     05  WS-SEARCH-SUB                  PIC S9(7) COMP  VALUE +0.
011600     05  WS-PROFILES-WRITTEN           PIC S9(5) COMP-3 VALUE +0.
011700
011800 01  WS-PROFILE-ACCUM.
011900     05  WS-PA-TXN-COUNT                PIC S9(7) COMP  VALUE +0.
012000     05  WS-PA-ALERT-COUNT              PIC S9(5) COMP  VALUE +0.
012100     05  WS-PA-RISK-SUM                 PIC S9(7)V9  VALUE 0.
012200     05  WS-PA-MAX-RISK                 PIC S9(3)V9  VALUE 0.
012300     05  WS-PA-SEV-CRIT                 PIC S9(5) COMP  VALUE +0.
012400     05  WS-PA-SEV-HIGH                 PIC S9(5) COMP  VALUE +0.
012500     05  WS-PA-SEV-MED                  PIC S9(5) COMP  VALUE +0.
012600     05  WS-PA-SEV-LOW                  PIC S9(5) COMP  VALUE +0.
012700     05  WS-PA-STAT-OPEN                PIC S9(5) COMP  VALUE +0.
012800     05  WS-PA-STAT-RESOLVED            PIC S9(5) COMP  VALUE +0.
012900     05  WS-PA-STAT-DISMISSED           PIC S9(5) COMP  VALUE +0.
013000     05  WS-PA-STAT-ESCALATED           PIC S9(5) COMP  VALUE +0.
013100     05  WS-PA-TOTAL-AMT                PIC S9(9)V99 VALUE 0.
013200     05  WS-PA-MAX-AMT                  PIC S9(7)V99 VALUE 0.
013300     05  WS-PA-RECENT-COUNT             PIC S9(5) COMP  VALUE +0.
013400     05  WS-PA-RECENT-AMT               PIC S9(9)V99 VALUE 0.
013500     05  WS-PA-LOC-COUNT                PIC S9(5) COMP  VALUE +0.
013600     05  WS-PA-DEV-COUNT                PIC S9(5) COMP  VALUE +0.
013700
013800 01  WS-TS-SECONDS-FIELDS.
013900     05  WS-ASOF-SECONDS                PIC 9(11) COMP VALUE 0.
014000     05  WS-TXN-SECONDS                 PIC 9(11) COMP VALUE 0.
014100     05  WS-AGE-SECONDS                 PIC S9(11) COMP VALUE 0.
014150 01  WS-TS-SECONDS-CT REDEFINES WS-TS-SECONDS-FIELDS.
014170     05  FILLER                       PIC X(24).
014200
014220 77  WS-PROFILE-REC-LENGTH            PIC S9(5) COMP-3 VALUE +147.
014300 01  WS-CURR-CUSTOMER                   PIC X(12) VALUE SPACES.
014400
014500 COPY TRANREC.
014600 COPY ALRTREC.
014700
014800 01  WS-TXN-TABLE.
014900     05  WS-TXN-ENTRY OCCURS 20000 TIMES
015000                        INDEXED BY WS-TXN-TBL-IDX.
015100         10  WS-TXN-REC                PIC X(178).
015200 01  WS-TXN-TABLE-CT REDEFINES WS-TXN-TABLE
015300                                PIC X(3560000).
015400 01  WS-TXN-CUST-VIEW REDEFINES WS-TXN-TABLE.
015500     05  WS-TV-ENTRY OCCURS 20000 TIMES.
015600         10  FILLER                    PIC X(15).
015700         10  WS-TV-CUSTOMER-ID          PIC X(12).
015800         10  FILLER                    PIC X(151).
015900
016000 01  WS-ALERT-TABLE.
016100     05  WS-ALERT-ENTRY OCCURS 20000 TIMES
016200                        INDEXED BY WS-ALERT-TBL-IDX.
016300         10  WS-ALERT-REC              PIC X(495).
016400
016500 01  WS-LOC-TABLE.
016600     05  WS-LOC-ENTRY OCCURS 1000 TIMES.
016700         10  WS-LOC-CITY               PIC X(20).
016800         10  WS-LOC-COUNTRY            PIC X(15).
016900
017000 01  WS-DEV-TABLE.
017100     05  WS-DEV-ENTRY OCCURS 1000 TIMES PIC X(13).
017200
017300 01  WS-CUST-LIST.
017400     05  WS-CUST-ENTRY OCCURS 2000 TIMES PIC X(12).
017500
017600 COPY PROFREC.
017700 COPY FRDWORK.
017800
017900******************************************************************
018000 PROCEDURE DIVISION.
018100******************************************************************
018200 000-MAIN.
018300     ACCEPT FRD-CURRENT-DATE FROM DATE YYYYMMDD.
018400     ACCEPT FRD-CURRENT-TIME FROM TIME.
018500     DISPLAY 'FRDPROF STARTED - CUSTOMER-PROFILE RUN'.
018600
018700     PERFORM 000-SETUP-RTN THRU 000-EXIT.
018800     PERFORM 100-LOAD-TRANSACTIONS THRU 100-EXIT.
018900     PERFORM 200-LOAD-ALERTS THRU 200-EXIT.
019000     PERFORM 300-BUILD-CUSTOMER-LIST THRU 300-EXIT.
019100
019200     OPEN OUTPUT PROFILE-FILE-OUT.
019300     PERFORM 400-PROFILE-ONE-CUSTOMER THRU 400-EXIT
019350         VARYING WS-CUST-IDX FROM 1 BY 1
019400             UNTIL WS-CUST-IDX > WS-CUST-COUNT.
019700     CLOSE PROFILE-FILE-OUT.
019800
019900     PERFORM 900-REPORT-PROFILE-STATS THRU 900-EXIT.
020000     GOBACK.
020100
020200 000-SETUP-RTN.
020300     IF FRD-AS-OF-TS = ZEROS
020400         MOVE FRD-CURRENT-TS-N (1:14) TO FRD-AS-OF-TS
020500     END-IF.
020600     CALL 'FRDDATE' USING FRD-AS-OF-TS, WS-ASOF-SECONDS.
020700     OPEN INPUT TRAN-MASTER-FILE.
020800     IF WS-TRANMSTR-STATUS NOT = '00'
020900         DISPLAY 'FRDPROF - ERROR OPENING TRAN-MASTER RC='
021000                  WS-TRANMSTR-STATUS
021100         MOVE 'Y' TO WS-TRANMSTR-EOF-SW
021200     END-IF.
021300     OPEN INPUT ALERT-FILE-IN.
021400     IF WS-ALRTIN-STATUS NOT = '00'
021500        AND WS-ALRTIN-STATUS NOT = '05'
021600         DISPLAY 'FRDPROF - ERROR OPENING ALERT FILE RC='
021700                  WS-ALRTIN-STATUS
021800     END-IF.
021900 000-EXIT.
022000     EXIT.
022100
022200 100-LOAD-TRANSACTIONS.
022300     READ TRAN-MASTER-FILE INTO TRAN-REC
022400         AT END MOVE 'Y' TO WS-TRANMSTR-EOF-SW
022500     END-READ.
022600     PERFORM 105-LOAD-ONE-TRANSACTION THRU 105-EXIT
022650         UNTIL TRANMSTR-AT-EOF.
022700     CLOSE TRAN-MASTER-FILE.
023400 100-EXIT.
023500     EXIT.
023520
023540 105-LOAD-ONE-TRANSACTION.
023560     ADD +1 TO WS-TXN-COUNT.
023580     MOVE TRAN-REC TO WS-TXN-REC (WS-TXN-COUNT).
023600     READ TRAN-MASTER-FILE INTO TRAN-REC
023620         AT END MOVE 'Y' TO WS-TRANMSTR-EOF-SW
023640     END-READ.
023660 105-EXIT.
023680     EXIT.
023690
023700 200-LOAD-ALERTS.
023800     READ ALERT-FILE-IN INTO ALRT-REC
023900         AT END MOVE 'Y' TO WS-ALRTIN-EOF-SW
024000     END-READ.
024100     PERFORM 205-LOAD-ONE-ALERT THRU 205-EXIT
024150         UNTIL ALRTIN-AT-EOF.
024200     CLOSE ALERT-FILE-IN.
024900 200-EXIT.
025000     EXIT.
025020
025040 205-LOAD-ONE-ALERT.
025060     ADD +1 TO WS-ALERT-COUNT.
025080     MOVE ALRT-REC TO WS-ALERT-REC (WS-ALERT-COUNT).
025100     READ ALERT-FILE-IN INTO ALRT-REC
025120         AT END MOVE 'Y' TO WS-ALRTIN-EOF-SW
025140     END-READ.
025160 205-EXIT.
025180     EXIT.
025190
025200 300-BUILD-CUSTOMER-LIST.
025300     IF FRD-CUST-ID-FILTER NOT = SPACES
025400         MOVE 1 TO WS-CUST-COUNT
025500         MOVE FRD-CUST-ID-FILTER TO WS-CUST-ENTRY (1)
025600     ELSE
025700         PERFORM 310-ADD-DISTINCT-CUSTOMER THRU 310-EXIT
025750             VARYING WS-TXN-IDX FROM 1 BY 1
025800                 UNTIL WS-TXN-IDX > WS-TXN-COUNT
026100     END-IF.
026200 300-EXIT.
026300     EXIT.
026400
026500 310-ADD-DISTINCT-CUSTOMER.
026600     MOVE 'N' TO WS-FOUND-SW.
026700     PERFORM 315-CHECK-ONE-CUSTOMER-ROW THRU 315-EXIT
026720         VARYING WS-SEARCH-SUB FROM 1 BY 1
026800             UNTIL WS-SEARCH-SUB > WS-CUST-COUNT
026900                OR WS-ALREADY-IN-TABLE.
027500     IF NOT WS-ALREADY-IN-TABLE
027600         ADD +1 TO WS-CUST-COUNT
027700         MOVE WS-TV-CUSTOMER-ID (WS-TXN-IDX)
027800             TO WS-CUST-ENTRY (WS-CUST-COUNT)
027900     END-IF.
028000     MOVE 'N' TO WS-FOUND-SW.
028100 310-EXIT.
028200     EXIT.
028220
028240 315-CHECK-ONE-CUSTOMER-ROW.
028260     IF WS-CUST-ENTRY (WS-SEARCH-SUB)
028270                   = WS-TV-CUSTOMER-ID (WS-TXN-IDX)
028280         MOVE 'Y' TO WS-FOUND-SW
028290     END-IF.
028295 315-EXIT.
028298     EXIT.
028300
028400 400-PROFILE-ONE-CUSTOMER.
028500     MOVE WS-CUST-ENTRY (WS-CUST-IDX) TO WS-CURR-CUSTOMER.
028600     MOVE ZEROS TO WS-PROFILE-ACCUM.
028700     PERFORM 420-SCAN-TRANSACTIONS THRU 420-EXIT.
028800     PERFORM 430-SCAN-ALERTS THRU 430-EXIT.
028900     PERFORM 700-BUILD-PROFILE-REC THRU 700-EXIT.
029000     WRITE PROF-OUT-FD-REC FROM CUST-PROFILE-REC.
029100     ADD +1 TO WS-PROFILES-WRITTEN.
029200 400-EXIT.
029300     EXIT.
029400
029500 420-SCAN-TRANSACTIONS.
029600     PERFORM 425-SCAN-ONE-TRANSACTION THRU 425-EXIT
029650         VARYING WS-TXN-IDX FROM 1 BY 1
029700             UNTIL WS-TXN-IDX > WS-TXN-COUNT.
032000 420-EXIT.
032100     EXIT.
032120
032140 425-SCAN-ONE-TRANSACTION.
032160     IF WS-TV-CUSTOMER-ID (WS-TXN-IDX) = WS-CURR-CUSTOMER
032180         MOVE WS-TXN-REC (WS-TXN-IDX) TO TRAN-REC
032200         ADD +1 TO WS-PA-TXN-COUNT
032220         ADD TR-TXN-AMOUNT TO WS-PA-TOTAL-AMT
032240         IF TR-TXN-AMOUNT > WS-PA-MAX-AMT
032260             MOVE TR-TXN-AMOUNT TO WS-PA-MAX-AMT
032280         END-IF
032300         IF TR-CITY NOT = SPACES
032320             PERFORM 450-ADD-DISTINCT-LOCATION THRU 450-EXIT
032340         END-IF
032360         IF TR-DEVICE-ID NOT = SPACES
032380             PERFORM 460-ADD-DISTINCT-DEVICE THRU 460-EXIT
032400         END-IF
032420         CALL 'FRDDATE' USING TR-TXN-TIMESTAMP, WS-TXN-SECONDS
032440         COMPUTE WS-AGE-SECONDS =
032460                 WS-ASOF-SECONDS - WS-TXN-SECONDS
032480         IF WS-AGE-SECONDS <= 604800
032500             ADD +1 TO WS-PA-RECENT-COUNT
032520             ADD TR-TXN-AMOUNT TO WS-PA-RECENT-AMT
032540         END-IF
032560     END-IF.
032580 425-EXIT.
032590     EXIT.
032595
032600 430-SCAN-ALERTS.
032620     PERFORM 432-SCAN-ONE-ALERT THRU 432-EXIT
032640         VARYING WS-ALERT-IDX FROM 1 BY 1
032660             UNTIL WS-ALERT-IDX > WS-ALERT-COUNT.
032680 430-EXIT.
032700     EXIT.
032720
032740 432-SCAN-ONE-ALERT.
032760     MOVE WS-ALERT-REC (WS-ALERT-IDX) TO ALRT-REC.
032780     PERFORM 435-FIND-ALERT-TXN-CUST THRU 435-EXIT.
032800     IF WS-ALREADY-IN-TABLE
032820         ADD +1 TO WS-PA-ALERT-COUNT
032840         ADD AL-RISK-SCORE TO WS-PA-RISK-SUM
032860         IF AL-RISK-SCORE > WS-PA-MAX-RISK
032880             MOVE AL-RISK-SCORE TO WS-PA-MAX-RISK
032900         END-IF
032920         EVALUATE TRUE
032940             WHEN AL-SEV-CRITICAL
032960                 ADD +1 TO WS-PA-SEV-CRIT
032980             WHEN AL-SEV-HIGH
033000                 ADD +1 TO WS-PA-SEV-HIGH
033020             WHEN AL-SEV-MEDIUM
033040                 ADD +1 TO WS-PA-SEV-MED
033060             WHEN OTHER
033080                 ADD +1 TO WS-PA-SEV-LOW
033100         END-EVALUATE
033120         EVALUATE TRUE
033140             WHEN AL-STAT-OPEN
033160                 ADD +1 TO WS-PA-STAT-OPEN
033180             WHEN AL-STAT-RESOLVED
033200                 ADD +1 TO WS-PA-STAT-RESOLVED
033220             WHEN AL-STAT-DISMISSED
033240                 ADD +1 TO WS-PA-STAT-DISMISSED
033260             WHEN AL-STAT-ESCALATED
033280                 ADD +1 TO WS-PA-STAT-ESCALATED
033300         END-EVALUATE
033320     END-IF.
033340 432-EXIT.
033360     EXIT.
033380
033400 435-FIND-ALERT-TXN-CUST.
033420     MOVE 'N' TO WS-FOUND-SW.
033440     PERFORM 437-CHECK-ONE-TXN-FOR-ALERT THRU 437-EXIT
033460         VARYING WS-TXN-IDX FROM 1 BY 1
033480             UNTIL WS-TXN-IDX > WS-TXN-COUNT.
033500 435-EXIT.
033520     EXIT.
033540
033560 437-CHECK-ONE-TXN-FOR-ALERT.
033580     IF WS-TXN-REC (WS-TXN-IDX) (1:15) = AL-ALERT-TXN-ID
033600         IF WS-TV-CUSTOMER-ID (WS-TXN-IDX) = WS-CURR-CUSTOMER
033620             MOVE 'Y' TO WS-FOUND-SW
033640         END-IF
033660     END-IF.
033680 437-EXIT.
033700     EXIT.
033720
033740 450-ADD-DISTINCT-LOCATION.
033760     MOVE 'N' TO WS-FOUND-SW.
033780     PERFORM 455-CHECK-ONE-LOCATION-ROW THRU 455-EXIT
033800         VARYING WS-SEARCH-SUB FROM 1 BY 1
033820             UNTIL WS-SEARCH-SUB > WS-PA-LOC-COUNT
033840                OR WS-ALREADY-IN-TABLE.
033860     IF NOT WS-ALREADY-IN-TABLE
033880         ADD +1 TO WS-PA-LOC-COUNT
033900         MOVE TR-CITY TO WS-LOC-CITY (WS-PA-LOC-COUNT)
033920         MOVE TR-COUNTRY TO WS-LOC-COUNTRY (WS-PA-LOC-COUNT)
033940     END-IF.
033960     MOVE 'N' TO WS-FOUND-SW.
033980 450-EXIT.
034000     EXIT.
034020
034040 455-CHECK-ONE-LOCATION-ROW.
034060     IF WS-LOC-CITY (WS-SEARCH-SUB) = TR-CITY
034080        AND WS-LOC-COUNTRY (WS-SEARCH-SUB) = TR-COUNTRY
034100         MOVE 'Y' TO WS-FOUND-SW
034120     END-IF.
034140 455-EXIT.
034160     EXIT.
034180
034200 460-ADD-DISTINCT-DEVICE.
034220     MOVE 'N' TO WS-FOUND-SW.
034240     PERFORM 465-CHECK-ONE-DEVICE-ROW THRU 465-EXIT
034260         VARYING WS-SEARCH-SUB FROM 1 BY 1
034280             UNTIL WS-SEARCH-SUB > WS-PA-DEV-COUNT
034300                OR WS-ALREADY-IN-TABLE.
034320     IF NOT WS-ALREADY-IN-TABLE
034340         ADD +1 TO WS-PA-DEV-COUNT
034360         MOVE TR-DEVICE-ID TO WS-DEV-ENTRY (WS-PA-DEV-COUNT)
034380     END-IF.
034400     MOVE 'N' TO WS-FOUND-SW.
034420 460-EXIT.
034440     EXIT.
034460
034480 465-CHECK-ONE-DEVICE-ROW.
034500     IF WS-DEV-ENTRY (WS-SEARCH-SUB) = TR-DEVICE-ID
034520         MOVE 'Y' TO WS-FOUND-SW
034540     END-IF.
034560 465-EXIT.
034580     EXIT.
040700
040800 700-BUILD-PROFILE-REC.
040900     MOVE SPACES TO CUST-PROFILE-REC.
041000     MOVE WS-CURR-CUSTOMER   TO CP-CUSTOMER-ID.
041100     MOVE WS-PA-TXN-COUNT    TO CP-TXN-COUNT.
041200     MOVE WS-PA-ALERT-COUNT  TO CP-ALERT-COUNT.
041300     IF WS-PA-ALERT-COUNT > 0
041400         COMPUTE CP-AVG-RISK-SCORE ROUNDED =
041500                 WS-PA-RISK-SUM / WS-PA-ALERT-COUNT
041600     ELSE
041700         MOVE 0 TO CP-AVG-RISK-SCORE
041800     END-IF.
041900     MOVE WS-PA-MAX-RISK     TO CP-MAX-RISK-SCORE.
042000     MOVE WS-PA-SEV-CRIT      TO CP-SEV-CRITICAL-CNT.
042100     MOVE WS-PA-SEV-HIGH      TO CP-SEV-HIGH-CNT.
042200     MOVE WS-PA-SEV-MED       TO CP-SEV-MEDIUM-CNT.
042300     MOVE WS-PA-SEV-LOW       TO CP-SEV-LOW-CNT.
042400     MOVE WS-PA-STAT-OPEN     TO CP-STAT-OPEN-CNT.
042500     MOVE WS-PA-STAT-RESOLVED TO CP-STAT-RESOLVED-CNT.
042600     MOVE WS-PA-STAT-DISMISSED TO CP-STAT-DISMISSED-CNT.
042700     MOVE WS-PA-STAT-ESCALATED TO CP-STAT-ESCALATED-CNT.
042800     MOVE WS-PA-TOTAL-AMT     TO CP-TOTAL-AMOUNT.
042900     IF WS-PA-TXN-COUNT > 0
043000         COMPUTE CP-AVG-AMOUNT ROUNDED =
043100                 WS-PA-TOTAL-AMT / WS-PA-TXN-COUNT
043200     ELSE
043300         MOVE 0 TO CP-AVG-AMOUNT
043400     END-IF.
043500     MOVE WS-PA-MAX-AMT        TO CP-MAX-AMOUNT.
043600     MOVE WS-PA-RECENT-COUNT   TO CP-RECENT-TXN-COUNT.
043700     MOVE WS-PA-RECENT-AMT     TO CP-RECENT-AMOUNT.
043800     MOVE WS-PA-LOC-COUNT      TO CP-DISTINCT-LOC-COUNT.
043900     MOVE WS-PA-DEV-COUNT      TO CP-DISTINCT-DEV-COUNT.
044000 700-EXIT.
044100     EXIT.
044200
044300 900-REPORT-PROFILE-STATS.
044400     DISPLAY 'FRDPROF - TRANSACTIONS ON MASTER       : '
044500              WS-TXN-COUNT.
044600     DISPLAY 'FRDPROF - ALERTS ON FILE               : '
044700              WS-ALERT-COUNT.
044800     DISPLAY 'FRDPROF - CUSTOMERS PROFILED           : '
044900              WS-CUST-COUNT.
045000     DISPLAY 'FRDPROF - PROFILE RECORDS WRITTEN      : '
045100              WS-PROFILES-WRITTEN.
045200     DISPLAY 'FRDPROF ENDED'.
045300 900-EXIT.
045400     EXIT.
