000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST CARD SERVICES   *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500* PROGRAM:  FRDRPT1                                              *
000600*                                                                *
000700* AUTHOR :  R W KOVAC                                            *
000800*                                                                *
000900* BUILDS THE DAILY FRAUD ALERT REPORT - A 132-COLUMN PRINT FILE  *
001000* OF EVERY ALERT CREATED IN THE REPORTING WINDOW (NEWEST FIRST), *
001100* JOINED BACK TO ITS TRANSACTION, FOLLOWED BY A SUMMARY BLOCK OF *
001200* COUNTS BY STATUS AND SEVERITY AND THE AUDIT-LOG ACTION COUNT.  *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. FRDRPT1.
001600 AUTHOR. R KOVAC.
001700 INSTALLATION. CARD FRAUD OPERATIONS - BATCH SYSTEMS.
001800 DATE-WRITTEN. 06/01/1993.
001900 DATE-COMPILED.
002000 SECURITY. COMPANY CONFIDENTIAL.
002100******************************************************************
002200* CHANGE LOG                                                    *
002300*                                                                *
002400* DATE       BY    TICKET     DESCRIPTION                       *
002500* ---------- ----  ---------  ------------------------------    *
002600* 06/01/1993 RWK   FR-0084    ORIGINAL PROGRAM - TITLE BLOCK,    *
002700*                             DETAIL LINES AND TOTAL-ALERT COUNT *
002800*                             ONLY.                              *
002900* 11/11/1995 RWK   FR-0130    ADDED SEVERITY AND STATUS BREAK-   *
003000*                             OUT COUNTS TO THE SUMMARY BLOCK.   *
003100* 04/02/1997 DLS   FR-0146    ADDED THE AUDIT-LOG ACTION COUNT   *
003200*                             TO THE SUMMARY BLOCK.              *
003300* 11/20/1998 CMP   FR-0158    Y2K - CONFIRMED CCYY IS CARRIED    *
003400*                             AS A FULL 4-DIGIT YEAR THROUGHOUT; *
003500*                             NO 2-DIGIT YEAR WINDOWING NEEDED.  *
003600* 07/14/2003 KTJ   FR-0208    ADDED THE N/A FALLBACK WHEN THE    *
003700*                             ALERT'S TRANSACTION IS NO LONGER   *
003800*                             ON THE MASTER.                     *
003900* 03/09/2013 MAO   FR-0297    WINDOW CUTOFF MOVED OFF INLINE     *
004000*                             DATE MATH TO THE SHARED FRDDATE    *
004100*                             ROUTINE.                           *
004120* 07/08/2016 JRH   FR-0296    AUDIT-WINDOW LOAD WAS COMPARING    *
004140*                             THE RAW 14-DIGIT LOG TIMESTAMP     *
004160*                             AGAINST THE 11-DIGIT CUTOFF WITH   *
004180*                             NO CONVERSION - NOW CALLS FRDDATE  *
004190*                             FIRST, SAME AS THE ALERT WINDOW.   *
004195*                             RECODED INLINE PERFORM LOOPS TO    *
004197*                             OUT-OF-LINE STYLE.                 *
004205* 08/10/2026 GDP   FR-0299    AS-OF DEFAULTING DROPPED THE      *
004210*                             CENTURY BYTES WHEN NO AS-OF TS WAS *
004215*                             SUPPLIED - ADDED THE (1:14) REF-   *
004220*                             MOD, SAME AS FRDPRIO/FRDPROF.      *
004225*                             ALSO DROPPED THE DISMISSED LINE    *
004230*                             FROM THE SUMMARY BLOCK - NOT ONE   *
004235*                             OF THE SPEC'D SUMMARY COUNTS.      *
004290******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-370.
004600 OBJECT-COMPUTER. IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS NUM-CLASS IS '0' THRU '9'
005000     UPSI-0 ON STATUS IS RERUN-REQUESTED.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TRAN-MASTER-FILE ASSIGN TO TRANMSTR
005400         ACCESS IS SEQUENTIAL
005500         FILE STATUS IS WS-TRANMSTR-STATUS.
005600
005700     SELECT ALERT-FILE-IN ASSIGN TO ALERTFIL
005800         ACCESS IS SEQUENTIAL
005900         FILE STATUS IS WS-ALRTIN-STATUS.
006000
006100     SELECT AUDIT-LOG-FILE-IN ASSIGN TO AUDITLOG
006200         ACCESS IS SEQUENTIAL
006300         FILE STATUS IS WS-AUDTIN-STATUS.
006400
006500     SELECT REPORT-FILE ASSIGN TO FRAUDRPT
006600         ACCESS IS SEQUENTIAL
006700         FILE STATUS IS WS-RPTOUT-STATUS.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  TRAN-MASTER-FILE
007200     RECORDING MODE IS F
007300     BLOCK CONTAINS 0 RECORDS.
007400 01  TRAN-MSTR-FD-REC                 PIC X(178).
007500
007600 FD  ALERT-FILE-IN
007700     RECORDING MODE IS F
007800     BLOCK CONTAINS 0 RECORDS.
007900 01  ALRT-IN-FD-REC                   PIC X(495).
008000
008100 FD  AUDIT-LOG-FILE-IN
008200     RECORDING MODE IS F
008300     BLOCK CONTAINS 0 RECORDS.
008400 01  AUDT-IN-FD-REC                   PIC X(166).
008500
008600 FD  REPORT-FILE
008700     RECORDING MODE IS F.
008800 01  REPORT-RECORD                    PIC X(132).
008900
009000 WORKING-STORAGE SECTION.
009100 01  WS-FILE-STATUS-CODES.
009200     05  WS-TRANMSTR-STATUS           PIC X(02).
009300     05  WS-ALRTIN-STATUS             PIC X(02).
009400     05  WS-AUDTIN-STATUS             PIC X(02).
009500     05  WS-RPTOUT-STATUS             PIC X(02).
009600
009700 01  WS-SWITCHES.
009800     05  WS-TRANMSTR-EOF-SW           PIC X(01)  VALUE 'N'.
009900         88  WS-TRANMSTR-EOF                     VALUE 'Y'.
010000     05  WS-ALRTIN-EOF-SW             PIC X(01)  VALUE 'N'.
010100         88  WS-ALRTIN-EOF                       VALUE 'Y'.
010200     05  WS-AUDTIN-EOF-SW             PIC X(01)  VALUE 'N'.
010300         88  WS-AUDTIN-EOF                       VALUE 'Y'.
010400     05  WS-FOUND-SW                  PIC X(01)  VALUE 'N'.
010500         88  WS-FOUND                            VALUE 'Y'.
010600     05  WS-IN-WINDOW-SW              PIC X(01)  VALUE 'N'.
010700         88  WS-IN-WINDOW                        VALUE 'Y'.
010800
010900 01  WS-COUNTERS.
011000     05  WS-TXN-COUNT                 PIC 9(07)  COMP-3.
011100     05  WS-TXN-IDX                   PIC 9(07)  COMP.
011200     05  WS-ALERT-COUNT               PIC 9(05)  COMP-3.
011300     05  WS-ALERT-IDX                 PIC 9(05)  COMP.
011400     05  WS-WIN-COUNT                 PIC 9(05)  COMP-3.
011500     05  WS-WIN-IDX                   PIC 9(05)  COMP.
011600     05  WS-SEARCH-SUB                PIC 9(05)  COMP.
011700     05  WS-SORT-I                    PIC 9(05)  COMP.
011800     05  WS-SORT-J                    PIC 9(05)  COMP.
011900     05  WS-AUDIT-ACTION-COUNT        PIC 9(07)  COMP-3.
012000     05  WS-SEV-CRITICAL-CNT          PIC 9(05)  COMP-3.
012100     05  WS-SEV-HIGH-CNT              PIC 9(05)  COMP-3.
012200     05  WS-SEV-MEDIUM-CNT            PIC 9(05)  COMP-3.
012300     05  WS-SEV-LOW-CNT               PIC 9(05)  COMP-3.
012400     05  WS-STAT-OPEN-CNT             PIC 9(05)  COMP-3.
012500     05  WS-STAT-RESOLVED-CNT         PIC 9(05)  COMP-3.
012700     05  WS-STAT-ESCALATED-CNT        PIC 9(05)  COMP-3.
012800
012900 01  WS-TS-SECONDS-FIELDS.
013000     05  WS-ASOF-SECONDS              PIC 9(11)  COMP.
013100     05  WS-CUTOFF-SECONDS            PIC 9(11)  COMP.
013200     05  WS-CHK-SECONDS               PIC 9(11)  COMP.
013300
013320 01  WS-TS-SECONDS-CT REDEFINES WS-TS-SECONDS-FIELDS.
013340     05  FILLER                      PIC X(24).
013400 01  WS-HOLD-FIELDS.
013500     05  WS-HOLD-CUSTOMER-ID           PIC X(12).
013600     05  WS-HOLD-MERCHANT             PIC X(25).
013700     05  WS-HOLD-AMOUNT               PIC S9(7)V99.
013800
013900 01  WS-WIN-SORT-HOLD.
014000     05  FILLER                      PIC 9(14).
014100     05  FILLER                      PIC 9(05)  COMP.
014150
014180 77  WS-REPORT-LINE-LENGTH        PIC S9(5) COMP-3 VALUE +132.
014200
014300 COPY TRANREC.
014400 COPY ALRTREC.
014500 COPY AUDTREC.
014600 COPY FRDWORK.
014700
014800******************************************************************
014900* WS-TXN-TABLE HOLDS THE WHOLE TRANSACTION MASTER IN MEMORY SO   *
015000* EACH ALERT DETAIL LINE CAN BE JOINED BACK TO ITS TRANSACTION   *
015100* WITHOUT RE-READING THE MASTER FOR EVERY ALERT ON THE REPORT.  *
015200******************************************************************
015300 01  WS-TXN-TABLE.
015400     05  WS-TXN-REC OCCURS 20000 TIMES
015500                     INDEXED BY WS-TXN-TBL-IDX
015600                                              PIC X(178).
015700 01  WS-TXN-TABLE-CT REDEFINES WS-TXN-TABLE.
015800     05  WS-TXN-TABLE-WHOLE                   PIC X(3560000).
015900
016000******************************************************************
016100* WS-WIN-ALERT-TABLE HOLDS THE ALERTS FALLING INSIDE THE         *
016200* REPORTING WINDOW, TOGETHER WITH A PARALLEL SORT KEY TABLE SO   *
016300* THE WINDOW CAN BE RUN NEWEST-CREATED-FIRST WITHOUT DISTURBING  *
016400* THE ALERT ROWS THEMSELVES - SAME PAIRED-TABLE SORT THE SCAN    *
016500* MODULE USES FOR ITS UNALERTED-DESCENDING PASS.                *
016600******************************************************************
016700 01  WS-WIN-ALERT-TABLE.
016800     05  WS-WIN-ALERT-REC OCCURS 5000 TIMES
016900                     INDEXED BY WS-WIN-ALERT-IDX
017000                                              PIC X(495).
017100 01  WS-WIN-ALERT-TABLE-CT REDEFINES WS-WIN-ALERT-TABLE.
017200     05  WS-WIN-ALERT-TABLE-WHOLE             PIC X(2475000).
017300
017400 01  WS-WIN-SORT-TABLE.
017500     05  WS-WIN-SORT-ENTRY OCCURS 5000 TIMES.
017600         10  WS-WS-CREATED-TS         PIC 9(14).
017700         10  WS-WS-TABLE-IDX           PIC 9(05)  COMP.
017800
017900 01  RPT-HEADER1.
018000     05  FILLER                       PIC X(01)  VALUE SPACE.
018100     05  FILLER                       PIC X(22)
018200                     VALUE 'DAILY FRAUD ALERT RPT '.
018300     05  RPT-H1-DATE                  PIC X(10).
018400     05  FILLER                       PIC X(03)  VALUE SPACES.
018500     05  RPT-H1-TIME                  PIC X(08).
018600     05  FILLER                       PIC X(88)  VALUE SPACES.
018700
018800 01  RPT-HEADER2.
018900     05  FILLER                       PIC X(01)  VALUE SPACE.
019000     05  FILLER                       PIC X(24)
019100                     VALUE 'REPORTING WINDOW -'.
019200     05  RPT-H2-DAYS                  PIC ZZ9.
019300     05  FILLER                       PIC X(06)
019400                     VALUE ' DAY(S)'.
019500     05  FILLER                       PIC X(98)  VALUE SPACES.
019600
019700 01  RPT-COL-HDR1.
019800     05  FILLER                       PIC X(01)  VALUE SPACE.
019900     05  FILLER                       PIC X(15)
020000                     VALUE 'ALERT-ID'.
020100     05  FILLER                       PIC X(16)
020200                     VALUE 'TXN-ID'.
020300     05  FILLER                       PIC X(13)
020400                     VALUE 'CUSTOMER-ID'.
020500     05  FILLER                       PIC X(26)
020600                     VALUE 'MERCHANT'.
020700     05  FILLER                       PIC X(10)
020800                     VALUE 'AMOUNT'.
020900     05  FILLER                       PIC X(10)
021000                     VALUE 'SEV'.
021100     05  FILLER                       PIC X(08)
021200                     VALUE 'RISK'.
021300     05  FILLER                       PIC X(12)
021400                     VALUE 'STATUS'.
021500     05  FILLER                       PIC X(21)
021600                     VALUE 'ANALYST'.
021700
021800 01  RPT-TRAN-DETAIL1.
021900     05  FILLER                       PIC X(01)  VALUE SPACE.
022000     05  RPT-D1-ALERT-ID              PIC X(15).
022100     05  FILLER                       PIC X(01)  VALUE SPACE.
022200     05  RPT-D1-TXN-ID                PIC X(15).
022300     05  FILLER                       PIC X(01)  VALUE SPACE.
022400     05  RPT-D1-CUSTOMER-ID           PIC X(12).
022500     05  FILLER                       PIC X(01)  VALUE SPACE.
022600     05  RPT-D1-MERCHANT              PIC X(25).
022700     05  RPT-D1-AMOUNT                PIC ZZZ,ZZ9.99.
022800     05  FILLER                       PIC X(02)  VALUE SPACES.
022900     05  RPT-D1-SEVERITY              PIC X(08).
023000     05  RPT-D1-RISK-SCORE            PIC ZZ9.9.
023100     05  FILLER                       PIC X(02)  VALUE SPACES.
023200     05  RPT-D1-STATUS                PIC X(10).
023300     05  RPT-D1-ANALYST               PIC X(10).
023400     05  FILLER                       PIC X(05)  VALUE SPACES.
023500
023600 01  RPT-STATS-HDR1.
023700     05  FILLER                       PIC X(01)  VALUE SPACE.
023800     05  FILLER                       PIC X(35)
023900                     VALUE 'SUMMARY - ALERTS IN THIS WINDOW'.
024000     05  FILLER                       PIC X(96)  VALUE SPACES.
024100
024200 01  RPT-STATS-DETAIL.
024300     05  FILLER                       PIC X(01)  VALUE SPACE.
024400     05  RPT-SD-LABEL                 PIC X(28).
024500     05  RPT-SD-COUNT                 PIC ZZZ,ZZ9.
024600     05  FILLER                       PIC X(96)  VALUE SPACES.
024700
024800 PROCEDURE DIVISION.
024900 000-MAIN.
025000     DISPLAY 'FRDRPT1 STARTING'.
025100     PERFORM 000-SETUP-RTN
025200         THRU 000-SETUP-RTN-EXIT.
025300     PERFORM 100-LOAD-TRANSACTIONS
025400         THRU 100-LOAD-TRANSACTIONS-EXIT.
025500     PERFORM 150-LOAD-WINDOW-ALERTS
025600         THRU 150-LOAD-WINDOW-ALERTS-EXIT.
025700     PERFORM 180-LOAD-WINDOW-AUDIT
025800         THRU 180-LOAD-WINDOW-AUDIT-EXIT.
025900     PERFORM 190-SORT-WINDOW-DESC
026000         THRU 190-SORT-WINDOW-DESC-EXIT.
026100
026200     OPEN OUTPUT REPORT-FILE.
026300     IF WS-RPTOUT-STATUS NOT = '00'
026400         DISPLAY 'FRDRPT1 - ERROR OPENING FRAUDRPT - '
026500             WS-RPTOUT-STATUS
026600         GOBACK
026700     END-IF.
026800
026900     PERFORM 800-WRITE-TITLE-BLOCK
027000         THRU 800-WRITE-TITLE-BLOCK-EXIT.
027100
027200     PERFORM 820-WRITE-DETAIL-LINE
027300         THRU 820-WRITE-DETAIL-LINE-EXIT
027400         VARYING WS-WIN-IDX FROM 1 BY 1
027500             UNTIL WS-WIN-IDX > WS-WIN-COUNT.
027700
027800     PERFORM 850-WRITE-SUMMARY-BLOCK
027900         THRU 850-WRITE-SUMMARY-BLOCK-EXIT.
028000
028100     CLOSE REPORT-FILE.
028200     PERFORM 900-REPORT-RPT-STATS
028300         THRU 900-REPORT-RPT-STATS-EXIT.
028400     GOBACK.
028500
028600 000-SETUP-RTN.
028700     ACCEPT FRD-CURRENT-DATE FROM DATE YYYYMMDD.
028800     ACCEPT FRD-CURRENT-TIME FROM TIME.
028900     IF FRD-AS-OF-TS = ZEROS
029000         MOVE FRD-CURRENT-TS-N (1:14) TO FRD-AS-OF-TS
029100     END-IF.
029200     CALL 'FRDDATE' USING FRD-AS-OF-TS, WS-ASOF-SECONDS.
029300     IF FRD-WINDOW-DAYS = ZERO
029400         MOVE 1 TO FRD-WINDOW-DAYS
029500     END-IF.
029600     COMPUTE WS-CUTOFF-SECONDS =
029700         WS-ASOF-SECONDS - (FRD-WINDOW-DAYS * 86400).
029800
029900     OPEN INPUT TRAN-MASTER-FILE.
030000     IF WS-TRANMSTR-STATUS NOT = '00'
030100         DISPLAY 'FRDRPT1 - ERROR OPENING TRANMSTR - '
030200             WS-TRANMSTR-STATUS
030300         GOBACK
030400     END-IF.
030500
030600     OPEN INPUT ALERT-FILE-IN.
030700     IF WS-ALRTIN-STATUS NOT = '00'
030800         DISPLAY 'FRDRPT1 - ERROR OPENING ALERTFIL - '
030900             WS-ALRTIN-STATUS
031000         GOBACK
031100     END-IF.
031200
031300     OPEN INPUT AUDIT-LOG-FILE-IN.
031400     IF WS-AUDTIN-STATUS NOT = '00'
031500         DISPLAY 'FRDRPT1 - ERROR OPENING AUDITLOG - '
031600             WS-AUDTIN-STATUS
031700         GOBACK
031800     END-IF.
031900 000-SETUP-RTN-EXIT.
032000     EXIT.
032100
032200 100-LOAD-TRANSACTIONS.
032300     MOVE ZERO TO WS-TXN-COUNT.
032400     READ TRAN-MASTER-FILE INTO TRAN-REC
032500         AT END SET WS-TRANMSTR-EOF TO TRUE
032600     END-READ.
032700     PERFORM 105-LOAD-ONE-TRANSACTION
032720         THRU 105-LOAD-ONE-TRANSACTION-EXIT
032740         UNTIL WS-TRANMSTR-EOF.
033400     CLOSE TRAN-MASTER-FILE.
033500 100-LOAD-TRANSACTIONS-EXIT.
033600     EXIT.
033620
033640 105-LOAD-ONE-TRANSACTION.
033660     ADD 1 TO WS-TXN-COUNT.
033680     MOVE TRAN-REC TO WS-TXN-REC (WS-TXN-COUNT).
033700     READ TRAN-MASTER-FILE INTO TRAN-REC
033720         AT END SET WS-TRANMSTR-EOF TO TRUE
033740     END-READ.
033760 105-LOAD-ONE-TRANSACTION-EXIT.
033780     EXIT.
033790
033800 150-LOAD-WINDOW-ALERTS.
033900     MOVE ZERO TO WS-WIN-COUNT.
034000     READ ALERT-FILE-IN INTO ALRT-REC
034100         AT END SET WS-ALRTIN-EOF TO TRUE
034200     END-READ.
034300     PERFORM 155-CHECK-ONE-WINDOW-ALERT
034320         THRU 155-CHECK-ONE-WINDOW-ALERT-EXIT
034340         UNTIL WS-ALRTIN-EOF.
035600     CLOSE ALERT-FILE-IN.
035700 150-LOAD-WINDOW-ALERTS-EXIT.
035800     EXIT.
035820
035840 155-CHECK-ONE-WINDOW-ALERT.
035860     CALL 'FRDDATE' USING AL-CREATED-TS, WS-CHK-SECONDS.
035880     IF WS-CHK-SECONDS >= WS-CUTOFF-SECONDS
035900         ADD 1 TO WS-WIN-COUNT
035920         MOVE ALRT-REC TO WS-WIN-ALERT-REC (WS-WIN-COUNT)
035940         MOVE AL-CREATED-TS
035950             TO WS-WS-CREATED-TS (WS-WIN-COUNT)
035960         MOVE WS-WIN-COUNT TO WS-WS-TABLE-IDX (WS-WIN-COUNT)
035970     END-IF.
035980     READ ALERT-FILE-IN INTO ALRT-REC
035985         AT END SET WS-ALRTIN-EOF TO TRUE
035990     END-READ.
035995 155-CHECK-ONE-WINDOW-ALERT-EXIT.
035998     EXIT.
035999
036000 180-LOAD-WINDOW-AUDIT.
036100     MOVE ZERO TO WS-AUDIT-ACTION-COUNT.
036200     READ AUDIT-LOG-FILE-IN INTO AUDT-REC
036300         AT END SET WS-AUDTIN-EOF TO TRUE
036400     END-READ.
036500     PERFORM 185-CHECK-ONE-AUDIT-REC
036520         THRU 185-CHECK-ONE-AUDIT-REC-EXIT
036540         UNTIL WS-AUDTIN-EOF.
037300     CLOSE AUDIT-LOG-FILE-IN.
037400 180-LOAD-WINDOW-AUDIT-EXIT.
037500     EXIT.
037520
037540 185-CHECK-ONE-AUDIT-REC.
037560     CALL 'FRDDATE' USING AU-LOG-TS, WS-CHK-SECONDS.
037580     IF WS-CHK-SECONDS >= WS-CUTOFF-SECONDS
037600         ADD 1 TO WS-AUDIT-ACTION-COUNT
037620     END-IF.
037640     READ AUDIT-LOG-FILE-IN INTO AUDT-REC
037660         AT END SET WS-AUDTIN-EOF TO TRUE
037680     END-READ.
037690 185-CHECK-ONE-AUDIT-REC-EXIT.
037695     EXIT.
037698
037700 190-SORT-WINDOW-DESC.
037800     IF WS-WIN-COUNT < 2
037900         GO TO 190-SORT-WINDOW-DESC-EXIT
038000     END-IF.
038100     PERFORM 192-SORT-ONE-ROW THRU 192-SORT-ONE-ROW-EXIT
038150         VARYING WS-SORT-I FROM 1 BY 1
038200             UNTIL WS-SORT-I > WS-WIN-COUNT - 1.
039200 190-SORT-WINDOW-DESC-EXIT.
039300     EXIT.
039320
039340 192-SORT-ONE-ROW.
039360     PERFORM 194-COMPARE-SWAP THRU 194-COMPARE-SWAP-EXIT
039380         VARYING WS-SORT-J FROM WS-SORT-I + 1 BY 1
039400             UNTIL WS-SORT-J > WS-WIN-COUNT.
039420 192-SORT-ONE-ROW-EXIT.
039440     EXIT.
039460
039480 194-COMPARE-SWAP.
039500     IF WS-WS-CREATED-TS (WS-SORT-J) >
039520        WS-WS-CREATED-TS (WS-SORT-I)
039540         PERFORM 195-SWAP-WIN-ENTRIES
039560             THRU 195-SWAP-WIN-ENTRIES-EXIT
039580     END-IF.
039600 194-COMPARE-SWAP-EXIT.
039620     EXIT.
039640
039660 195-SWAP-WIN-ENTRIES.
039680     MOVE WS-WIN-SORT-ENTRY (WS-SORT-I) TO WS-WIN-SORT-HOLD.
039700     MOVE WS-WIN-SORT-ENTRY (WS-SORT-J)
039720         TO WS-WIN-SORT-ENTRY (WS-SORT-I).
039740     MOVE WS-WIN-SORT-HOLD TO WS-WIN-SORT-ENTRY (WS-SORT-J).
039760 195-SWAP-WIN-ENTRIES-EXIT.
039780     EXIT.
040200
040300 200-JOIN-TRANSACTION.
040400     SET WS-FOUND-SW TO 'N'.
040500     MOVE SPACES TO WS-HOLD-MERCHANT.
040600     MOVE SPACES TO WS-HOLD-CUSTOMER-ID.
040700     MOVE ZERO TO WS-HOLD-AMOUNT.
040800     PERFORM 205-CHECK-ONE-TXN-ROW THRU 205-CHECK-ONE-TXN-ROW-EXIT
040820         VARYING WS-TXN-IDX FROM 1 BY 1
040900             UNTIL WS-TXN-IDX > WS-TXN-COUNT
041000                OR WS-FOUND.
041600     IF WS-FOUND
041700         MOVE TR-CUSTOMER-ID TO WS-HOLD-CUSTOMER-ID
041800         MOVE TR-MERCHANT-NAME TO WS-HOLD-MERCHANT
041900         MOVE TR-TXN-AMOUNT TO WS-HOLD-AMOUNT
042000     ELSE
042100         MOVE 'N/A' TO WS-HOLD-CUSTOMER-ID
042200         MOVE 'N/A' TO WS-HOLD-MERCHANT
042300         MOVE ZERO TO WS-HOLD-AMOUNT
042400     END-IF.
042500 200-JOIN-TRANSACTION-EXIT.
042600     EXIT.
042620
042640 205-CHECK-ONE-TXN-ROW.
042660     IF WS-TXN-REC (WS-TXN-IDX) (1:15) = AL-ALERT-TXN-ID
042680         MOVE WS-TXN-REC (WS-TXN-IDX) TO TRAN-REC
042690         SET WS-FOUND-SW TO 'Y'
042695     END-IF.
042698 205-CHECK-ONE-TXN-ROW-EXIT.
042699     EXIT.
042700
042800 800-WRITE-TITLE-BLOCK.
042900     MOVE FRD-CUR-CC TO RPT-H1-DATE (1:2).
043000     MOVE FRD-CUR-YY TO RPT-H1-DATE (3:2).
043100     MOVE '/' TO RPT-H1-DATE (5:1).
043200     MOVE FRD-CUR-MM TO RPT-H1-DATE (6:2).
043300     MOVE '/' TO RPT-H1-DATE (8:1).
043400     MOVE FRD-CUR-DD TO RPT-H1-DATE (9:2).
043500     MOVE FRD-CUR-HH TO RPT-H1-TIME (1:2).
043600     MOVE ':' TO RPT-H1-TIME (3:1).
043700     MOVE FRD-CUR-MIN TO RPT-H1-TIME (4:2).
043800     MOVE ':' TO RPT-H1-TIME (6:1).
043900     MOVE FRD-CUR-SS TO RPT-H1-TIME (7:2).
044000     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
044100     MOVE FRD-WINDOW-DAYS TO RPT-H2-DAYS.
044200     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 1.
044300     WRITE REPORT-RECORD FROM RPT-COL-HDR1 AFTER 2.
044400 800-WRITE-TITLE-BLOCK-EXIT.
044500     EXIT.
044600
044700 820-WRITE-DETAIL-LINE.
044800     MOVE WS-WIN-ALERT-REC (WS-WIN-IDX) TO ALRT-REC.
044900     PERFORM 200-JOIN-TRANSACTION
045000         THRU 200-JOIN-TRANSACTION-EXIT.
045100
045200     MOVE SPACES TO RPT-TRAN-DETAIL1.
045300     MOVE AL-ALERT-ID TO RPT-D1-ALERT-ID.
045400     MOVE AL-ALERT-TXN-ID TO RPT-D1-TXN-ID.
045500     MOVE WS-HOLD-CUSTOMER-ID TO RPT-D1-CUSTOMER-ID.
045600     MOVE WS-HOLD-MERCHANT TO RPT-D1-MERCHANT.
045700     MOVE WS-HOLD-AMOUNT TO RPT-D1-AMOUNT.
045800
045900     EVALUATE TRUE
046000         WHEN AL-SEV-CRITICAL
046100             MOVE 'CRITICAL' TO RPT-D1-SEVERITY
046200             ADD 1 TO WS-SEV-CRITICAL-CNT
046300         WHEN AL-SEV-HIGH
046400             MOVE 'HIGH' TO RPT-D1-SEVERITY
046500             ADD 1 TO WS-SEV-HIGH-CNT
046600         WHEN AL-SEV-MEDIUM
046700             MOVE 'MEDIUM' TO RPT-D1-SEVERITY
046800             ADD 1 TO WS-SEV-MEDIUM-CNT
046900         WHEN OTHER
047000             MOVE 'LOW' TO RPT-D1-SEVERITY
047100             ADD 1 TO WS-SEV-LOW-CNT
047200     END-EVALUATE.
047300
047400     MOVE AL-RISK-SCORE TO RPT-D1-RISK-SCORE.
047500
047600     EVALUATE TRUE
047700         WHEN AL-STAT-OPEN
047800             MOVE 'OPEN' TO RPT-D1-STATUS
047900             ADD 1 TO WS-STAT-OPEN-CNT
048000         WHEN AL-STAT-RESOLVED
048100             MOVE 'RESOLVED' TO RPT-D1-STATUS
048200             ADD 1 TO WS-STAT-RESOLVED-CNT
048300         WHEN AL-STAT-DISMISSED
048400             MOVE 'DISMISSED' TO RPT-D1-STATUS
048600         WHEN AL-STAT-ESCALATED
048700             MOVE 'ESCALATED' TO RPT-D1-STATUS
048800             ADD 1 TO WS-STAT-ESCALATED-CNT
048900         WHEN OTHER
049000             MOVE AL-ALERT-STATUS TO RPT-D1-STATUS
049100     END-EVALUATE.
049200
049300     IF AL-ANALYST-ID = SPACES
049400         MOVE 'UNASSIGNED' TO RPT-D1-ANALYST
049500     ELSE
049600         MOVE AL-ANALYST-ID TO RPT-D1-ANALYST
049700     END-IF.
049800
049900     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1 AFTER 1.
050000 820-WRITE-DETAIL-LINE-EXIT.
050100     EXIT.
050200
050300 850-WRITE-SUMMARY-BLOCK.
050400     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
050500
050600     MOVE 'TOTAL ALERTS' TO RPT-SD-LABEL.
050700     MOVE WS-WIN-COUNT TO RPT-SD-COUNT.
050800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.
050900
051000     MOVE 'OPEN' TO RPT-SD-LABEL.
051100     MOVE WS-STAT-OPEN-CNT TO RPT-SD-COUNT.
051200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
051300
051400     MOVE 'RESOLVED' TO RPT-SD-LABEL.
051500     MOVE WS-STAT-RESOLVED-CNT TO RPT-SD-COUNT.
051600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
051700
052200     MOVE 'ESCALATED' TO RPT-SD-LABEL.
052300     MOVE WS-STAT-ESCALATED-CNT TO RPT-SD-COUNT.
052400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
052500
052600     MOVE 'CRITICAL SEVERITY' TO RPT-SD-LABEL.
052700     MOVE WS-SEV-CRITICAL-CNT TO RPT-SD-COUNT.
052800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.
052900
053000     MOVE 'HIGH SEVERITY' TO RPT-SD-LABEL.
053100     MOVE WS-SEV-HIGH-CNT TO RPT-SD-COUNT.
053200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
053300
053400     MOVE 'MEDIUM SEVERITY' TO RPT-SD-LABEL.
053500     MOVE WS-SEV-MEDIUM-CNT TO RPT-SD-COUNT.
053600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
053700
053800     MOVE 'LOW SEVERITY' TO RPT-SD-LABEL.
053900     MOVE WS-SEV-LOW-CNT TO RPT-SD-COUNT.
054000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
054100
054200     MOVE 'TOTAL AUDIT ACTIONS' TO RPT-SD-LABEL.
054300     MOVE WS-AUDIT-ACTION-COUNT TO RPT-SD-COUNT.
054400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.
054500 850-WRITE-SUMMARY-BLOCK-EXIT.
054600     EXIT.
054700
054800 900-REPORT-RPT-STATS.
054900     DISPLAY 'FRDRPT1 - TRANSACTIONS ON MASTER  - ' WS-TXN-COUNT.
055000     DISPLAY 'FRDRPT1 - ALERTS IN WINDOW        - ' WS-WIN-COUNT.
055100     DISPLAY 'FRDRPT1 - AUDIT ACTIONS IN WINDOW - '
055200         WS-AUDIT-ACTION-COUNT.
055300     DISPLAY 'FRDRPT1 ENDED'.
055400 900-REPORT-RPT-STATS-EXIT.
055500     EXIT.
