000100******************************************************************
000200* PROFREC - CUSTOMER PROFILE RECORD                              *
000300* OUTPUT OF FDPROF - ONE ENTRY PER CUSTOMER SWEPT, CARRYING THE  *
000400* ROLLED-UP TRANSACTION AND ALERT STATISTICS THE ANALYST DESK    *
000500* PULLS WHEN A CUSTOMER IS UNDER REVIEW.                         *
000600******************************************************************
000700 01  CUST-PROFILE-REC.
000800     05  CP-CUSTOMER-ID              PIC X(12).
000900     05  CP-TXN-COUNT                PIC 9(07).
001000     05  CP-ALERT-COUNT               PIC 9(05).
001100     05  CP-AVG-RISK-SCORE            PIC S9(3)V9.
001200     05  CP-MAX-RISK-SCORE            PIC S9(3)V9.
001300     05  CP-SEV-CRITICAL-CNT          PIC 9(05).
001400     05  CP-SEV-HIGH-CNT              PIC 9(05).
001500     05  CP-SEV-MEDIUM-CNT            PIC 9(05).
001600     05  CP-SEV-LOW-CNT               PIC 9(05).
001700     05  CP-STAT-OPEN-CNT             PIC 9(05).
001800     05  CP-STAT-RESOLVED-CNT         PIC 9(05).
001900     05  CP-STAT-DISMISSED-CNT        PIC 9(05).
002000     05  CP-STAT-ESCALATED-CNT        PIC 9(05).
002100     05  CP-TOTAL-AMOUNT              PIC S9(9)V99.
002200     05  CP-AVG-AMOUNT                PIC S9(7)V99.
002300     05  CP-MAX-AMOUNT                PIC S9(7)V99.
002400     05  CP-RECENT-TXN-COUNT          PIC 9(05).
002500     05  CP-RECENT-AMOUNT             PIC S9(9)V99.
002600     05  CP-DISTINCT-LOC-COUNT        PIC 9(05).
002700     05  CP-DISTINCT-DEV-COUNT        PIC 9(05).
002800     05  FILLER                       PIC X(20).
