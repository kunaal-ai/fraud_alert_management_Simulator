000100******************************************************************
000200* ALRTREC - FRAUD ALERT RECORD                                  *
000300* FIXED 495-BYTE LAYOUT - ALERT FILE.  ONE RECORD PER ALERT     *
000400* RAISED BY FRDSCAN; UPDATED IN PLACE BY FDDISP.                *
000500******************************************************************
000600 01  ALRT-REC.
000700     05  AL-ALERT-ID                 PIC X(15).
000800     05  AL-ALERT-TXN-ID             PIC X(15).
000900     05  AL-RULES-TRIGGERED          PIC X(80).
001000     05  AL-SEVERITY                 PIC X(08).
001100         88  AL-SEV-CRITICAL             VALUE 'CRITICAL'.
001200         88  AL-SEV-HIGH                 VALUE 'HIGH'.
001300         88  AL-SEV-MEDIUM                VALUE 'MEDIUM'.
001400         88  AL-SEV-LOW                   VALUE 'LOW'.
001500     05  AL-RISK-SCORE                PIC S9(3)V9.
001600     05  AL-ALERT-STATUS              PIC X(10).
001700         88  AL-STAT-OPEN                 VALUE 'OPEN'.
001800         88  AL-STAT-REVIEWING            VALUE 'REVIEWING'.
001900         88  AL-STAT-ESCALATED            VALUE 'ESCALATED'.
002000         88  AL-STAT-DISMISSED            VALUE 'DISMISSED'.
002100         88  AL-STAT-RESOLVED             VALUE 'RESOLVED'.
002200     05  AL-ANALYST-ID                PIC X(10).
002300     05  AL-ALERT-NOTES               PIC X(200).
002400     05  AL-CREATED-TS                PIC 9(14).
002500     05  AL-RESOLVED-TS               PIC 9(14).
002600     05  FILLER                       PIC X(125).
