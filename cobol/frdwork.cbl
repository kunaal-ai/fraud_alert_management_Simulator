000100******************************************************************
000200* FRDWORK - COMMON FRAUD-SYSTEM WORK AREA                       *
000300* SYSTEM DATE/TIME BREAKDOWN (PATTERNED ON THE SAM1/SAM3ABND     *
000400* CURRENT-DATE GROUP) PLUS THE RUN-TIME AS-OF TIMESTAMP AND      *
000500* RULE-NAME TABLE SHARED BY FDSCAN, FDPRIO, FDPROF AND FDRPT1.  *
000600******************************************************************
000700 01  FRD-SYSTEM-DATE-AND-TIME.
000800     05  FRD-CURRENT-DATE.
000900         10  FRD-CUR-CC               PIC 9(02).
001000         10  FRD-CUR-YY               PIC 9(02).
001100         10  FRD-CUR-MM               PIC 9(02).
001200         10  FRD-CUR-DD               PIC 9(02).
001300     05  FRD-CURRENT-TIME.
001400         10  FRD-CUR-HH               PIC 9(02).
001500         10  FRD-CUR-MIN              PIC 9(02).
001600         10  FRD-CUR-SS               PIC 9(02).
001700         10  FRD-CUR-HNDSEC           PIC 9(02).
001800 01  FRD-CURRENT-TS-N REDEFINES FRD-SYSTEM-DATE-AND-TIME
001900                                 PIC 9(16).
002000 01  FRD-RUN-PARMS.
002100     05  FRD-AS-OF-TS                PIC 9(14) VALUE ZEROS.
002200     05  FRD-WINDOW-DAYS             PIC 9(03) COMP-3 VALUE 1.
002300     05  FRD-CUST-ID-FILTER          PIC X(12) VALUE SPACES.
002400 01  FRD-RULE-NAME-TABLE.
002500     05  FRD-RULE-NAME-ENTRY OCCURS 6 TIMES
002600                             INDEXED BY FRD-RULE-IDX.
002700         10  FRD-RULE-NAME            PIC X(20).
002800         10  FRD-RULE-WEIGHT          PIC 9(3) COMP-3.
