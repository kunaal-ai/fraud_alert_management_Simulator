000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST CARD SERVICES   *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500* PROGRAM:  FRDSCAN                                              *
000600*                                                                *
000700* AUTHOR :  JON SAYLES                                           *
000800*                                                                *
000900* SCANS THE TRANSACTION MASTER FOR TRANSACTIONS WITH NO ALERT    *
001000* YET ON FILE, SCORES EACH AGAINST THE SIX FRAUD RULES, AND      *
001100* WRITES A NEW ALERT FOR EVERY TRANSACTION THAT TRIPS AT LEAST   *
001200* ONE RULE.                                                      *
001300*                                                                *
001400* FOR EACH SELECTED TRANSACTION:                                *
001500*     CALL FRDDATE FOR EACH OF ITS HISTORY NEIGHBOURS            *
001600*     APPLY THE WEIGHTED RULE SET                                *
001700*     ROLL UP THE RISK SCORE AND SEVERITY                        *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. FRDSCAN.
002100 AUTHOR. JON SAYLES.
002200 INSTALLATION. CARD FRAUD OPERATIONS - BATCH SYSTEMS.
002300 DATE-WRITTEN. 01/09/1990.
002400 DATE-COMPILED.
002500 SECURITY. COMPANY CONFIDENTIAL.
002600******************************************************************
002700* CHANGE LOG                                                    *
002800*                                                                *
002900* DATE       BY    TICKET     DESCRIPTION                       *
003000* ---------- ----  ---------  ------------------------------    *
003100* 01/09/1990 JDS   FR-0005    ORIGINAL PROGRAM - HIGH-AMOUNT     *
003200*                             AND UNUSUAL-TIME RULES ONLY.       *
003300* 06/14/1991 DLS   FR-0055    ADDED VELOCITY RULE (5 OR MORE     *
003400*                             TXNS IN THE TRAILING HOUR).        *
003500* 03/21/1992 DLS   FR-0071    ADDED GEO-JUMP RULE.               *
003600* 09/08/1993 RWK   FR-0097    ADDED DEVICE-SHARING RULE.         *
003700* 02/17/1995 RWK   FR-0127    ADDED SUSPICIOUS-MERCHANT RULE -   *
003800*                             COMPLETES THE SIX-RULE SET.        *
003900* 07/25/1996 CMP   FR-0142    RISK SCORE NOW TABLE-DRIVEN OFF    *
004000*                             FRD-RULE-NAME-TABLE INSTEAD OF A   *
004100*                             HARD-CODED ADD STRING - EASIER TO  *
004200*                             TUNE WEIGHTS WITHOUT A RECOMPILE.  *
004300* 12/29/1998 CMP   FR-0163    Y2K - CENTURY BYTE CARRIED         *
004400*                             EXPLICITLY, SAME AS FRDLOAD.       *
004500* 11/03/2002 KTJ   FR-0198    WIDENED HISTORY TABLE TO 50000     *
004600*                             TRANSACTIONS FOR YEAR-END VOLUME.  *
004700* 09/12/2011 KTJ   FR-0274    DATE ARITHMETIC MOVED OUT TO THE   *
004800*                             SHARED FRDDATE ROUTINE - WAS       *
004900*                             DUPLICATED FOUR TIMES ACROSS THE   *
005000*                             FRAUD SUITE.                       *
005020* 06/14/2016 JRH   FR-0281    UNUSUAL-TIME RULE WAS READING A    *
005040*                             HOUR FIELD PRIVATE TO FRDDATE -    *
005041*                             GAVE CORRUPT RESULTS.  NOW DERIVES *
005042*                             ITS OWN HOUR FROM THE TIMESTAMP.   *
005043*                             WIDENED THE ALERT-ID PREFIX TO     *
005044*                             THREE BYTES (ALT) TO MATCH THE     *
005045*                             STANDARD ID FORMAT.  RECODED EVERY *
005046*                             INLINE PERFORM LOOP TO THE SHOP'S  *
005047*                             OUT-OF-LINE STYLE PER STDS REVIEW. *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-370.
005500 OBJECT-COMPUTER. IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS NUM-CLASS IS '0' THRU '9'
005900     UPSI-0 ON STATUS IS RERUN-REQUESTED.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT TRAN-MASTER-FILE ASSIGN TO TRANMSTR
006300         ACCESS IS SEQUENTIAL
006400         FILE STATUS IS WS-TRANMSTR-STATUS.
006500
006600     SELECT ALERT-FILE-IN ASSIGN TO ALERTFIL
006700         ACCESS IS SEQUENTIAL
006800         FILE STATUS IS WS-ALRTIN-STATUS.
006900
007000     SELECT ALERT-FILE-OUT ASSIGN TO ALERTFIL
007100         ACCESS IS SEQUENTIAL
007200         FILE STATUS IS WS-ALRTOUT-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  TRAN-MASTER-FILE
007700     RECORDING MODE IS F
007800     BLOCK CONTAINS 0 RECORDS.
007900 01  TRAN-MSTR-FD-REC                 PIC X(178).
008000
008100 FD  ALERT-FILE-IN
008200     RECORDING MODE IS F
008300     BLOCK CONTAINS 0 RECORDS.
008400 01  ALRT-IN-FD-REC                   PIC X(495).
008500
008600 FD  ALERT-FILE-OUT
008700     RECORDING MODE IS F
008800     BLOCK CONTAINS 0 RECORDS.
008900 01  ALRT-OUT-FD-REC                  PIC X(495).
009000
009100******************************************************************
009200 WORKING-STORAGE SECTION.
009300******************************************************************
009400 01  WS-FILE-STATUS-CODES.
009500     05  WS-TRANMSTR-STATUS            PIC X(02) VALUE SPACES.
009600         88  TRANMSTR-OK                    VALUE '00'.
009700         88  TRANMSTR-EOF                   VALUE '10'.
009800     05  WS-ALRTIN-STATUS               PIC X(02) VALUE SPACES.
009900         88  ALRTIN-OK                      VALUE '00'.
010000         88  ALRTIN-EOF                     VALUE '10'.
010100     05  WS-ALRTOUT-STATUS              PIC X(02) VALUE SPACES.
010200     05  FILLER                        PIC X(06).
010300
010400 01  WS-SWITCHES.
010500     05  WS-TRANMSTR-EOF-SW             PIC X(01) VALUE 'N'.
010600         88  TRANMSTR-AT-EOF                VALUE 'Y'.
010700     05  WS-ALRTIN-EOF-SW               PIC X(01) VALUE 'N'.
010800         88  ALRTIN-AT-EOF                   VALUE 'Y'.
010900     05  WS-ALERTED-FOUND-SW            PIC X(01) VALUE 'N'.
011000         88  ALREADY-ALERTED                    VALUE 'Y'.
011100     05  WS-ANY-RULE-FIRED-SW           PIC X(01) VALUE 'N'.
011200         88  ANY-RULE-FIRED                  VALUE 'Y'.
011300     05  WS-FIRST-RULE-SW               PIC X(01) VALUE 'Y'.
011400         88  FIRST-RULE-IN-LIST              VALUE 'Y'.
011500
011600 01  WS-COUNTERS.
011700     05  WS-HIST-COUNT                  PIC S9(7) COMP   VALUE +0.
011800     05  WS-ALERTED-COUNT                PIC S9(7) COMP  VALUE +0.
011900     05  WS-SORT-COUNT                   PIC S9(7) COMP  VALUE +0.
012000     05  WS-ALERTS-WRITTEN            PIC S9(7) COMP-3 VALUE +0.
012100     05  WS-TXN-SCANNED               PIC S9(7) COMP-3 VALUE +0.
012200     05  WS-SEARCH-SUB                   PIC S9(7) COMP  VALUE +0.
012300     05  WS-SCAN-SUB                     PIC S9(7) COMP  VALUE +0.
012400     05  WS-SORT-SUB                     PIC S9(7) COMP  VALUE +0.
012500     05  WS-MOVE-FROM                    PIC S9(9) COMP  VALUE +0.
012600     05  WS-INSERT-TO                    PIC S9(8) COMP  VALUE +0.
012700     05  WS-ALERT-SEQ                    PIC 9(05) COMP  VALUE 0.
012800     05  WS-DISTINCT-COUNT                PIC S9(5) COMP VALUE +0.
012900     05  WS-VELOCITY-COUNT                PIC S9(5) COMP VALUE +0.
013000     05  WS-RULE-IDX2                     PIC S9(3) COMP VALUE +0.
013100     05  WS-CURR-RULE-IDX                 PIC S9(3) COMP VALUE +0.
013200
013300 01  WS-RISK-FIELDS.
013400     05  WS-RISK-SCORE                   PIC S9(3)V9 VALUE 0.
013500     05  WS-RISK-SEVERITY                PIC X(08)  VALUE SPACES.
013600
013700 01  WS-TS-SECONDS-FIELDS.
013800     05  WS-CUR-TS-SECONDS               PIC 9(11) COMP VALUE 0.
013900     05  WS-OTH-TS-SECONDS               PIC 9(11) COMP VALUE 0.
013950     05  WS-TS-DIFF                      PIC S9(11) COMP VALUE 0.
013970     05  WS-CUR-HH                       PIC 9(02)      VALUE 0.
014050
014080 77  WS-ALERT-REC-LENGTH          PIC S9(5) COMP-3 VALUE +495.
014100
014200 COPY TRANREC.
014300
014400     COPY TRANREC
014500         REPLACING ==TRAN-REC==          BY ==OTHR-TRAN-REC==
014600                   ==TR-TRANSACTION-ID==  BY ==OT-TRANSACTION-ID==
014700                   ==TR-CUSTOMER-ID==     BY ==OT-CUSTOMER-ID==
014800                   ==TR-MERCHANT-NAME==   BY ==OT-MERCHANT-NAME==
014900                   ==TR-TXN-AMOUNT==      BY ==OT-TXN-AMOUNT==
015000                   ==TR-CURRENCY-CODE==   BY ==OT-CURRENCY-CODE==
015100                   ==TR-TXN-TIMESTAMP==   BY ==OT-TXN-TIMESTAMP==
015200                   ==TR-CARD-TYPE==       BY ==OT-CARD-TYPE==
015300                   ==TR-DEVICE-ID==       BY ==OT-DEVICE-ID==
015400                   ==TR-IP-ADDRESS==      BY ==OT-IP-ADDRESS==
015500                   ==TR-COUNTRY==         BY ==OT-COUNTRY==
015600                   ==TR-CITY==            BY ==OT-CITY==
015700                   ==TR-MCC-CODE==        BY ==OT-MCC-CODE==
015800                   ==TR-TXN-STATUS==      BY ==OT-TXN-STATUS==.
015900
016000 COPY ALRTREC.
016100
016200 01  WS-HIST-TABLE.
016300     05  WS-HIST-ENTRY OCCURS 50000 TIMES
016400                        INDEXED BY WS-HIST-IDX.
016500         10  WS-HIST-REC               PIC X(178).
016600 01  WS-HIST-TABLE-CT REDEFINES WS-HIST-TABLE
016700                                 PIC X(8900000).
016800
016900 01  WS-ALERTED-TABLE.
017000     05  WS-ALERTED-ID OCCURS 20000 TIMES PIC X(15).
017100 01  WS-ALERTED-TABLE-CT REDEFINES WS-ALERTED-TABLE
017200                                    PIC X(300000).
017300
017400 01  WS-SORT-TABLE.
017500     05  WS-SORT-ENTRY OCCURS 50000 TIMES.
017600         10  WS-SORT-TS                PIC 9(14) COMP.
017700         10  WS-SORT-IDX                PIC 9(7) COMP.
017720 01  WS-SORT-TABLE-CT REDEFINES WS-SORT-TABLE
017740                                    PIC X(600000).
017800 01  WS-SORT-ENTRY-WORK.
017900     05  WS-INSERT-TS                   PIC 9(14) COMP.
018000     05  WS-INSERT-IDX                  PIC 9(7) COMP.
018100
018200 01  WS-DISTINCT-CUST-TABLE.
018300     05  WS-DISTINCT-CUST OCCURS 1000 TIMES PIC X(12).
018400
018500 01  WS-RULE-FLAGS.
018600     05  WS-RULE-FIRED OCCURS 6 TIMES PIC X(01) VALUE 'N'.
018700
018800 01  WS-ALERT-TEXT.
018900     05  WS-RULES-TRIGGERED-TXT         PIC X(80)  VALUE SPACES.
019000     05  WS-ALERT-NOTES-TXT             PIC X(200) VALUE SPACES.
019100     05  WS-RULE-MSG                    PIC X(60)  VALUE SPACES.
019200     05  WS-TRIG-PTR                    PIC S9(4) COMP VALUE 1.
019300     05  WS-NOTE-PTR                    PIC S9(4) COMP VALUE 1.
019400
019500 COPY FRDWORK.
019600
019700
019800******************************************************************
019900 PROCEDURE DIVISION.
020000******************************************************************
020100 000-MAIN.
020200     ACCEPT FRD-CURRENT-DATE FROM DATE YYYYMMDD.
020300     ACCEPT FRD-CURRENT-TIME FROM TIME.
020400     DISPLAY 'FRDSCAN STARTED - FRAUD-ENGINE RUN'.
020500
020600     PERFORM 000-SETUP-RTN THRU 000-EXIT.
020700     PERFORM 050-LOAD-HISTORY-TABLE THRU 050-EXIT.
020800     PERFORM 060-LOAD-ALERTED-TABLE THRU 060-EXIT.
020900     PERFORM 070-BUILD-UNALERTED-LIST THRU 070-EXIT.
021000     PERFORM 075-SORT-UNALERTED-DESC THRU 075-EXIT.
021100
021200     OPEN EXTEND ALERT-FILE-OUT.
021300     PERFORM 090-EVALUATE-TRANSACTION THRU 090-EXIT
021400         VARYING WS-SORT-SUB FROM 1 BY 1
021500             UNTIL WS-SORT-SUB > WS-SORT-COUNT.
021700     CLOSE ALERT-FILE-OUT.
021800
021900     PERFORM 900-REPORT-SCAN-STATS THRU 900-EXIT.
022000     GOBACK.
022100
022200 000-SETUP-RTN.
022300     MOVE 'HIGH_AMOUNT'          TO FRD-RULE-NAME (1).
022400     MOVE 30                     TO FRD-RULE-WEIGHT (1).
022500     MOVE 'VELOCITY'             TO FRD-RULE-NAME (2).
022600     MOVE 25                     TO FRD-RULE-WEIGHT (2).
022700     MOVE 'GEO_JUMP'             TO FRD-RULE-NAME (3).
022800     MOVE 20                     TO FRD-RULE-WEIGHT (3).
022900     MOVE 'DEVICE_SHARING'       TO FRD-RULE-NAME (4).
023000     MOVE 15                     TO FRD-RULE-WEIGHT (4).
023100     MOVE 'UNUSUAL_TIME'         TO FRD-RULE-NAME (5).
023200     MOVE 10                     TO FRD-RULE-WEIGHT (5).
023300     MOVE 'SUSPICIOUS_MERCHANT'  TO FRD-RULE-NAME (6).
023400     MOVE 15                     TO FRD-RULE-WEIGHT (6).
023500     OPEN INPUT TRAN-MASTER-FILE.
023600     IF WS-TRANMSTR-STATUS NOT = '00'
023700         DISPLAY 'FRDSCAN - ERROR OPENING TRAN-MASTER RC='
023800                  WS-TRANMSTR-STATUS
023900         MOVE 'Y' TO WS-TRANMSTR-EOF-SW
024000     END-IF.
024100     OPEN INPUT ALERT-FILE-IN.
024200     IF WS-ALRTIN-STATUS NOT = '00'
024300        AND WS-ALRTIN-STATUS NOT = '05'
024400         DISPLAY 'FRDSCAN - ERROR OPENING ALERT FILE RC='
024500                  WS-ALRTIN-STATUS
024600     END-IF.
024700 000-EXIT.
024800     EXIT.
024900
025000 050-LOAD-HISTORY-TABLE.
025100     READ TRAN-MASTER-FILE INTO TRAN-REC
025200         AT END MOVE 'Y' TO WS-TRANMSTR-EOF-SW
025300     END-READ.
025400     PERFORM 055-LOAD-ONE-HIST THRU 055-EXIT
025450         UNTIL TRANMSTR-AT-EOF.
026100     CLOSE TRAN-MASTER-FILE.
026200 050-EXIT.
026300     EXIT.
026320
026340 055-LOAD-ONE-HIST.
026360     ADD +1 TO WS-HIST-COUNT.
026380     MOVE TRAN-REC TO WS-HIST-REC (WS-HIST-COUNT).
026390     READ TRAN-MASTER-FILE INTO TRAN-REC
026392         AT END MOVE 'Y' TO WS-TRANMSTR-EOF-SW
026394     END-READ.
026396 055-EXIT.
026398     EXIT.
026400
026500 060-LOAD-ALERTED-TABLE.
026600     READ ALERT-FILE-IN INTO ALRT-REC
026700         AT END MOVE 'Y' TO WS-ALRTIN-EOF-SW
026800     END-READ.
026900     PERFORM 065-LOAD-ONE-ALERTED THRU 065-EXIT
026950         UNTIL ALRTIN-AT-EOF.
027600     CLOSE ALERT-FILE-IN.
027700 060-EXIT.
027800     EXIT.
027820
027840 065-LOAD-ONE-ALERTED.
027850     ADD +1 TO WS-ALERTED-COUNT.
027860     MOVE AL-ALERT-TXN-ID TO WS-ALERTED-ID (WS-ALERTED-COUNT).
027870     READ ALERT-FILE-IN INTO ALRT-REC
027880         AT END MOVE 'Y' TO WS-ALRTIN-EOF-SW
027890     END-READ.
027895 065-EXIT.
027898     EXIT.
027900
028000 070-BUILD-UNALERTED-LIST.
028100     PERFORM 071-BUILD-ONE-UNALERTED THRU 071-EXIT
028150         VARYING WS-SCAN-SUB FROM 1 BY 1
028200             UNTIL WS-SCAN-SUB > WS-HIST-COUNT.
029100 070-EXIT.
029200     EXIT.
029220
029240 071-BUILD-ONE-UNALERTED.
029250     MOVE WS-HIST-REC (WS-SCAN-SUB) TO TRAN-REC.
029260     PERFORM 072-CHECK-ALERTED THRU 072-EXIT.
029270     IF NOT ALREADY-ALERTED
029280         ADD +1 TO WS-SORT-COUNT
029285         MOVE TR-TXN-TIMESTAMP TO WS-SORT-TS (WS-SORT-COUNT)
029290         MOVE WS-SCAN-SUB      TO WS-SORT-IDX (WS-SORT-COUNT)
029295     END-IF.
029298 071-EXIT.
029299     EXIT.
029300
029400 072-CHECK-ALERTED.
029500     MOVE 'N' TO WS-ALERTED-FOUND-SW.
029600     PERFORM 073-CHECK-ONE-ALERTED THRU 073-EXIT
029650         VARYING WS-SEARCH-SUB FROM 1 BY 1
029700             UNTIL WS-SEARCH-SUB > WS-ALERTED-COUNT
029800                OR ALREADY-ALERTED.
030300 072-EXIT.
030400     EXIT.
030420
030440 073-CHECK-ONE-ALERTED.
030460     IF WS-ALERTED-ID (WS-SEARCH-SUB) = TR-TRANSACTION-ID
030480         MOVE 'Y' TO WS-ALERTED-FOUND-SW
030490     END-IF.
030495 073-EXIT.
030498     EXIT.
030500
030600 075-SORT-UNALERTED-DESC.
030700******************************************************************
030800* BACKWARD-SHIFT INSERTION SORT, DESCENDING ON TIMESTAMP - SAME  *
030900* SHAPE AS THE SHOP'S ADSORT ROUTINE (SEE FRDSORT).              *
031000******************************************************************
031100     PERFORM 076-INSERT-ONE THRU 076-EXIT
031150         VARYING WS-MOVE-FROM FROM 2 BY 1
031200             UNTIL WS-MOVE-FROM > WS-SORT-COUNT.
032700 075-EXIT.
032800     EXIT.
032820
032840 076-INSERT-ONE.
032850     MOVE WS-SORT-TS (WS-MOVE-FROM)  TO WS-INSERT-TS.
032860     MOVE WS-SORT-IDX (WS-MOVE-FROM) TO WS-INSERT-IDX.
032870     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
032880     PERFORM 077-SHIFT-ONE THRU 077-EXIT
032890         UNTIL (WS-SORT-TS (WS-INSERT-TO) >= WS-INSERT-TS)
032892                OR (WS-INSERT-TO <= 0).
032894     MOVE WS-INSERT-TS  TO WS-SORT-TS (WS-INSERT-TO + 1).
032896     MOVE WS-INSERT-IDX TO WS-SORT-IDX (WS-INSERT-TO + 1).
032897 076-EXIT.
032898     EXIT.
032899
032900 077-SHIFT-ONE.
032910     MOVE WS-SORT-TS (WS-INSERT-TO)
032920         TO WS-SORT-TS (WS-INSERT-TO + 1).
032930     MOVE WS-SORT-IDX (WS-INSERT-TO)
032940         TO WS-SORT-IDX (WS-INSERT-TO + 1).
032950     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
032960 077-EXIT.
032970     EXIT.
032980
033000 090-EVALUATE-TRANSACTION.
033100     MOVE WS-SORT-IDX (WS-SORT-SUB) TO WS-SCAN-SUB.
033200     MOVE WS-HIST-REC (WS-SCAN-SUB) TO TRAN-REC.
033300     ADD +1 TO WS-TXN-SCANNED.
033400     MOVE SPACES TO WS-RULES-TRIGGERED-TXT WS-ALERT-NOTES-TXT.
033500     MOVE 1 TO WS-TRIG-PTR.
033600     MOVE 1 TO WS-NOTE-PTR.
033700     MOVE 'Y' TO WS-FIRST-RULE-SW.
033800     MOVE 'N' TO WS-ANY-RULE-FIRED-SW.
033900     PERFORM 091-CLEAR-ONE-RULE-FLAG THRU 091-EXIT
033950         VARYING WS-RULE-IDX2 FROM 1 BY 1
034000             UNTIL WS-RULE-IDX2 > 6.
034300
034400     CALL 'FRDDATE' USING TR-TXN-TIMESTAMP, WS-CUR-TS-SECONDS.
034450     MOVE TR-TXN-TIMESTAMP (9:2) TO WS-CUR-HH.
034500
034600     PERFORM 100-RULE-HIGH-AMOUNT      THRU 100-EXIT.
034700     PERFORM 200-RULE-VELOCITY         THRU 200-EXIT.
034800     PERFORM 300-RULE-GEO-JUMP         THRU 300-EXIT.
034900     PERFORM 400-RULE-DEVICE-SHARING   THRU 400-EXIT.
035000     PERFORM 500-RULE-UNUSUAL-TIME     THRU 500-EXIT.
035100     PERFORM 600-RULE-SUSPICIOUS-MCC   THRU 600-EXIT.
035200
035300     IF ANY-RULE-FIRED
035400         PERFORM 650-COMPUTE-RISK-SCORE THRU 650-EXIT
035500         PERFORM 660-MAP-SEVERITY       THRU 660-EXIT
035600         PERFORM 700-BUILD-ALERT-REC    THRU 700-EXIT
035700         PERFORM 710-WRITE-ALERT        THRU 710-EXIT
035800     END-IF.
035900 090-EXIT.
036000     EXIT.
036100
036120 091-CLEAR-ONE-RULE-FLAG.
036140     MOVE 'N' TO WS-RULE-FIRED (WS-RULE-IDX2).
036160 091-EXIT.
036180     EXIT.
036190
036200 100-RULE-HIGH-AMOUNT.
036300     IF TR-TXN-AMOUNT > 5000.00
036400         MOVE 'Y' TO WS-RULE-FIRED (1)
036500         MOVE 'Y' TO WS-ANY-RULE-FIRED-SW
036600         MOVE 1 TO WS-CURR-RULE-IDX
036700         MOVE SPACES TO WS-RULE-MSG
036800         STRING 'HIGH_AMOUNT: amount ' TR-TXN-AMOUNT
036900                ' exceeds 5000.00' DELIMITED BY SIZE
037000                INTO WS-RULE-MSG
037100         PERFORM 680-APPEND-RULE THRU 680-EXIT
037200     END-IF.
037300 100-EXIT.
037400     EXIT.
037500
037600 200-RULE-VELOCITY.
037700     MOVE 0 TO WS-VELOCITY-COUNT.
037800     PERFORM 205-CHECK-ONE-VELOCITY THRU 205-EXIT
037850         VARYING WS-SEARCH-SUB FROM 1 BY 1
037900             UNTIL WS-SEARCH-SUB > WS-HIST-COUNT.
039300     IF WS-VELOCITY-COUNT >= 5
039400         MOVE 'Y' TO WS-RULE-FIRED (2)
039500         MOVE 'Y' TO WS-ANY-RULE-FIRED-SW
039600         MOVE 2 TO WS-CURR-RULE-IDX
039700         MOVE SPACES TO WS-RULE-MSG
039800         STRING 'VELOCITY: ' WS-VELOCITY-COUNT
039900                ' other txns in trailing hour' DELIMITED BY SIZE
040000                INTO WS-RULE-MSG
040100         PERFORM 680-APPEND-RULE THRU 680-EXIT
040200     END-IF.
040300 200-EXIT.
040400     EXIT.
040410
040420 205-CHECK-ONE-VELOCITY.
040430     MOVE WS-HIST-REC (WS-SEARCH-SUB) TO OTHR-TRAN-REC.
040440     IF OT-CUSTOMER-ID = TR-CUSTOMER-ID
040450        AND OT-TRANSACTION-ID NOT = TR-TRANSACTION-ID
040460        AND OT-TXN-TIMESTAMP <= TR-TXN-TIMESTAMP
040465         CALL 'FRDDATE' USING OT-TXN-TIMESTAMP,
040470                 WS-OTH-TS-SECONDS
040475         COMPUTE WS-TS-DIFF =
040480                 WS-CUR-TS-SECONDS - WS-OTH-TS-SECONDS
040483         IF WS-TS-DIFF >= 0 AND WS-TS-DIFF <= 3600
040486             ADD +1 TO WS-VELOCITY-COUNT
040489         END-IF
040492     END-IF.
040495 205-EXIT.
040498     EXIT.
040499
040600 300-RULE-GEO-JUMP.
040700     MOVE 'N' TO WS-ALERTED-FOUND-SW.
040800     PERFORM 305-CHECK-ONE-GEO-JUMP THRU 305-EXIT
040850         VARYING WS-SEARCH-SUB FROM 1 BY 1
040900             UNTIL WS-SEARCH-SUB > WS-HIST-COUNT
041000                OR ALREADY-ALERTED.
042700     IF ALREADY-ALERTED
042800         MOVE 'Y' TO WS-RULE-FIRED (3)
042900         MOVE 'Y' TO WS-ANY-RULE-FIRED-SW
043000         MOVE 3 TO WS-CURR-RULE-IDX
043100         MOVE SPACES TO WS-RULE-MSG
043200         STRING 'GEO_JUMP: location change within 2 hours'
043300                DELIMITED BY SIZE INTO WS-RULE-MSG
043400         PERFORM 680-APPEND-RULE THRU 680-EXIT
043500     END-IF.
043600     MOVE 'N' TO WS-ALERTED-FOUND-SW.
043700 300-EXIT.
043800     EXIT.
043810
043820 305-CHECK-ONE-GEO-JUMP.
043830     MOVE WS-HIST-REC (WS-SEARCH-SUB) TO OTHR-TRAN-REC.
043840     IF OT-CUSTOMER-ID = TR-CUSTOMER-ID
043845        AND OT-TRANSACTION-ID NOT = TR-TRANSACTION-ID
043850        AND OT-TXN-TIMESTAMP < TR-TXN-TIMESTAMP
043855         CALL 'FRDDATE' USING OT-TXN-TIMESTAMP,
043860                 WS-OTH-TS-SECONDS
043865         COMPUTE WS-TS-DIFF =
043870                 WS-CUR-TS-SECONDS - WS-OTH-TS-SECONDS
043875         IF WS-TS-DIFF >= 0 AND WS-TS-DIFF <= 7200
043880            IF OT-CITY NOT = TR-CITY
043885               OR OT-COUNTRY NOT = TR-COUNTRY
043888                MOVE 'Y' TO WS-ALERTED-FOUND-SW
043890            END-IF
043895         END-IF
043898     END-IF.
043899 305-EXIT.
043900     EXIT.
043950
044000 400-RULE-DEVICE-SHARING.
044100     MOVE 0 TO WS-DISTINCT-COUNT.
044200     IF TR-DEVICE-ID NOT = SPACES
044300         PERFORM 405-CHECK-ONE-DEVICE THRU 405-EXIT
044350             VARYING WS-SEARCH-SUB FROM 1 BY 1
044400                 UNTIL WS-SEARCH-SUB > WS-HIST-COUNT
044450     END-IF.
045800     IF WS-DISTINCT-COUNT >= 3
045900         MOVE 'Y' TO WS-RULE-FIRED (4)
046000         MOVE 'Y' TO WS-ANY-RULE-FIRED-SW
046100         MOVE 4 TO WS-CURR-RULE-IDX
046200         MOVE SPACES TO WS-RULE-MSG
046300         STRING 'DEVICE_SHARING: device seen on '
046400                WS-DISTINCT-COUNT ' distinct customers in 7 days'
046500                DELIMITED BY SIZE INTO WS-RULE-MSG
046600         PERFORM 680-APPEND-RULE THRU 680-EXIT
046700     END-IF.
046800 400-EXIT.
046900     EXIT.
046910
046920 405-CHECK-ONE-DEVICE.
046930     MOVE WS-HIST-REC (WS-SEARCH-SUB) TO OTHR-TRAN-REC.
046940     IF OT-DEVICE-ID = TR-DEVICE-ID
046945        AND OT-TXN-TIMESTAMP <= TR-TXN-TIMESTAMP
046950         CALL 'FRDDATE' USING OT-TXN-TIMESTAMP,
046955                 WS-OTH-TS-SECONDS
046960         COMPUTE WS-TS-DIFF =
046965                 WS-CUR-TS-SECONDS - WS-OTH-TS-SECONDS
046970         IF WS-TS-DIFF >= 0 AND WS-TS-DIFF <= 604800
046975             PERFORM 690-ADD-DISTINCT-CUST THRU 690-EXIT
046980         END-IF
046985     END-IF.
046990 405-EXIT.
046995     EXIT.
047000
047100 500-RULE-UNUSUAL-TIME.
047200     IF WS-CUR-HH >= 2 AND WS-CUR-HH <= 5
047300         MOVE 'Y' TO WS-RULE-FIRED (5)
047400         MOVE 'Y' TO WS-ANY-RULE-FIRED-SW
047500         MOVE 5 TO WS-CURR-RULE-IDX
047600         MOVE SPACES TO WS-RULE-MSG
047700         STRING 'UNUSUAL_TIME: txn hour ' WS-CUR-HH
047800                ' falls in the 2-5 AM window' DELIMITED BY SIZE
047900                INTO WS-RULE-MSG
048000         PERFORM 680-APPEND-RULE THRU 680-EXIT
048100     END-IF.
048200 500-EXIT.
048300     EXIT.
048400
048500 600-RULE-SUSPICIOUS-MCC.
048600     IF TR-MCC-CODE = '7995' OR TR-MCC-CODE = '7273'
048700        OR TR-MCC-CODE = '5967' OR TR-MCC-CODE = '5912'
048800         MOVE 'Y' TO WS-RULE-FIRED (6)
048900         MOVE 'Y' TO WS-ANY-RULE-FIRED-SW
049000         MOVE 6 TO WS-CURR-RULE-IDX
049100         MOVE SPACES TO WS-RULE-MSG
049200         STRING 'SUSPICIOUS_MERCHANT: MCC ' TR-MCC-CODE
049300                ' IS ON THE WATCH LIST' DELIMITED BY SIZE
049400                INTO WS-RULE-MSG
049500         PERFORM 680-APPEND-RULE THRU 680-EXIT
049600     END-IF.
049700 600-EXIT.
049800     EXIT.
049900
050000 680-APPEND-RULE.
050100     IF NOT FIRST-RULE-IN-LIST
050200         STRING ', ' DELIMITED BY SIZE
050300                INTO WS-RULES-TRIGGERED-TXT
050400                WITH POINTER WS-TRIG-PTR
050500         STRING ' | ' DELIMITED BY SIZE
050600                INTO WS-ALERT-NOTES-TXT
050700                WITH POINTER WS-NOTE-PTR
050800     END-IF.
050900     MOVE 'N' TO WS-FIRST-RULE-SW.
051000     STRING FRD-RULE-NAME (WS-CURR-RULE-IDX) DELIMITED BY SPACE
051100            INTO WS-RULES-TRIGGERED-TXT
051200            WITH POINTER WS-TRIG-PTR.
051300     STRING WS-RULE-MSG DELIMITED BY '  '
051400            INTO WS-ALERT-NOTES-TXT
051500            WITH POINTER WS-NOTE-PTR.
051600 680-EXIT.
051700     EXIT.
051800
051900 690-ADD-DISTINCT-CUST.
052000     MOVE 'N' TO WS-ALERTED-FOUND-SW.
052100     PERFORM 695-CHECK-ONE-DISTINCT THRU 695-EXIT
052150         VARYING WS-RULE-IDX2 FROM 1 BY 1
052200             UNTIL WS-RULE-IDX2 > WS-DISTINCT-COUNT
052300                OR ALREADY-ALERTED.
052800     IF NOT ALREADY-ALERTED
052900         ADD +1 TO WS-DISTINCT-COUNT
053000         MOVE OT-CUSTOMER-ID
053100             TO WS-DISTINCT-CUST (WS-DISTINCT-COUNT)
053200     END-IF.
053300     MOVE 'N' TO WS-ALERTED-FOUND-SW.
053400 690-EXIT.
053500     EXIT.
053520
053540 695-CHECK-ONE-DISTINCT.
053560     IF WS-DISTINCT-CUST (WS-RULE-IDX2) = OT-CUSTOMER-ID
053580         MOVE 'Y' TO WS-ALERTED-FOUND-SW
053590     END-IF.
053595 695-EXIT.
053598     EXIT.
053600
053700 650-COMPUTE-RISK-SCORE.
053800     MOVE 0 TO WS-RISK-SCORE.
053900     PERFORM 655-ADD-ONE-RULE-WEIGHT THRU 655-EXIT
053950         VARYING WS-RULE-IDX2 FROM 1 BY 1
054000             UNTIL WS-RULE-IDX2 > 6.
054500     IF WS-RISK-SCORE > 100
054600         MOVE 100 TO WS-RISK-SCORE
054700     END-IF.
054800 650-EXIT.
054900     EXIT.
054920
054940 655-ADD-ONE-RULE-WEIGHT.
054960     IF WS-RULE-FIRED (WS-RULE-IDX2) = 'Y'
054970         ADD FRD-RULE-WEIGHT (WS-RULE-IDX2) TO WS-RISK-SCORE
054980     END-IF.
054990 655-EXIT.
054995     EXIT.
055000
055100 660-MAP-SEVERITY.
055200     EVALUATE TRUE
055300         WHEN WS-RISK-SCORE >= 80
055400             MOVE 'CRITICAL' TO WS-RISK-SEVERITY
055500         WHEN WS-RISK-SCORE >= 60
055600             MOVE 'HIGH'     TO WS-RISK-SEVERITY
055700         WHEN WS-RISK-SCORE >= 40
055800             MOVE 'MEDIUM'   TO WS-RISK-SEVERITY
055900         WHEN OTHER
056000             MOVE 'LOW'      TO WS-RISK-SEVERITY
056100     END-EVALUATE.
056200 660-EXIT.
056300     EXIT.
056400
056500 700-BUILD-ALERT-REC.
056600     MOVE SPACES TO ALRT-REC.
056700     ADD +1 TO WS-ALERT-SEQ.
056800     STRING 'ALT' FRD-CURRENT-TS-N (1:7) WS-ALERT-SEQ
056900            DELIMITED BY SIZE INTO AL-ALERT-ID.
057000     MOVE TR-TRANSACTION-ID       TO AL-ALERT-TXN-ID.
057100     MOVE WS-RULES-TRIGGERED-TXT  TO AL-RULES-TRIGGERED.
057200     MOVE WS-RISK-SEVERITY        TO AL-SEVERITY.
057300     MOVE WS-RISK-SCORE           TO AL-RISK-SCORE.
057400     MOVE 'OPEN'                  TO AL-ALERT-STATUS.
057500     MOVE SPACES                  TO AL-ANALYST-ID.
057600     MOVE WS-ALERT-NOTES-TXT      TO AL-ALERT-NOTES.
057700     MOVE FRD-CURRENT-TS-N (1:14) TO AL-CREATED-TS.
057800     MOVE ZEROS                   TO AL-RESOLVED-TS.
057900 700-EXIT.
058000     EXIT.
058100
058200 710-WRITE-ALERT.
058300     WRITE ALRT-OUT-FD-REC FROM ALRT-REC.
058400     ADD +1 TO WS-ALERTS-WRITTEN.
058500 710-EXIT.
058600     EXIT.
058700
058800 900-REPORT-SCAN-STATS.
058900     DISPLAY 'FRDSCAN - TRANSACTIONS ON MASTER      : '
059000              WS-HIST-COUNT.
059100     DISPLAY 'FRDSCAN - PRE-EXISTING ALERTS ON FILE  : '
059200              WS-ALERTED-COUNT.
059300     DISPLAY 'FRDSCAN - TRANSACTIONS SCANNED THIS RUN: '
059400              WS-TXN-SCANNED.
059500     DISPLAY 'FRDSCAN - NEW ALERTS WRITTEN           : '
059600              WS-ALERTS-WRITTEN.
059700     DISPLAY 'FRDSCAN ENDED'.
059800 900-EXIT.
059900     EXIT.
