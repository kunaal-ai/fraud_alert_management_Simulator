000100******************************************************************
000200* TRANREC - CARD TRANSACTION RECORD                             *
000300* FIXED 178-BYTE LAYOUT - INPUT TRANSACTION FILE AND THE        *
000400* TRANSACTION MASTER FILE SHARE THIS LAYOUT.                    *
000500******************************************************************
000600 01  TRAN-REC.
000700     05  TR-TRANSACTION-ID          PIC X(15).
000800     05  TR-CUSTOMER-ID              PIC X(12).
000900     05  TR-MERCHANT-NAME            PIC X(30).
001000     05  TR-TXN-AMOUNT               PIC S9(7)V99.
001100     05  TR-CURRENCY-CODE            PIC X(03).
001200     05  TR-TXN-TIMESTAMP            PIC 9(14).
001300     05  TR-CARD-TYPE                PIC X(12).
001400     05  TR-DEVICE-ID                PIC X(13).
001500     05  TR-IP-ADDRESS               PIC X(15).
001600     05  TR-COUNTRY                  PIC X(15).
001700     05  TR-CITY                     PIC X(20).
001800     05  TR-MCC-CODE                 PIC X(04).
001900     05  TR-TXN-STATUS               PIC X(10).
002000     05  FILLER                      PIC X(06).
