000100******************************************************************
000200* AUDTREC - AUDIT LOG RECORD                                    *
000300* FIXED 166-BYTE LAYOUT - APPEND-ONLY AUDIT-LOG FILE.  ONE      *
000400* RECORD IS WRITTEN FOR EVERY DISPOSITION ACTION APPLIED.       *
000500******************************************************************
000600 01  AUDT-REC.
000700     05  AU-LOG-ID                   PIC X(15).
000800     05  AU-LOG-ALERT-ID             PIC X(15).
000900     05  AU-ANALYST-ID                PIC X(10).
001000     05  AU-ACTION                   PIC X(12).
001100         88  AU-ACT-VIEWED                VALUE 'VIEWED'.
001200         88  AU-ACT-ESCALATED             VALUE 'ESCALATED'.
001300         88  AU-ACT-DISMISSED             VALUE 'DISMISSED'.
001400         88  AU-ACT-RESOLVED              VALUE 'RESOLVED'.
001500         88  AU-ACT-REVIEWING             VALUE 'REVIEWING'.
001600         88  AU-ACT-ASSIGNED              VALUE 'ASSIGNED'.
001700         88  AU-ACT-NOTE-ADDED            VALUE 'NOTE_ADDED'.
001800     05  AU-DETAILS                  PIC X(100).
001900     05  AU-LOG-TS                   PIC 9(14).
