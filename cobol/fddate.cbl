000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST CARD SERVICES   *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500* PROGRAM:  FRDDATE                                              *
000600*                                                                *
000700* AUTHOR :  R. KRAMER                                            *
000800*                                                                *
000900* CONVERTS A 14-DIGIT YYYYMMDDHHMMSS TIMESTAMP INTO AN ELAPSED   *
001000* SECOND COUNT FROM A FIXED EPOCH, SO CALLERS CAN SUBTRACT TWO   *
001100* TIMESTAMPS AND GET A TRUE ELAPSED-TIME VALUE.  SHARED BY       *
001200* FRDSCAN, FRDPRIO, FRDPROF AND FRDRPT1 SO THE CALENDAR          *
001300* ARITHMETIC IS WRITTEN IN EXACTLY ONE PLACE.                    *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID. FRDDATE.
001700 AUTHOR. R KRAMER.
001800 INSTALLATION. CARD FRAUD OPERATIONS - BATCH SYSTEMS.
001900 DATE-WRITTEN. 04/18/1991.
002000 DATE-COMPILED.
002100 SECURITY. COMPANY CONFIDENTIAL.
002200******************************************************************
002300* CHANGE LOG                                                    *
002400*                                                                *
002500* DATE       BY    TICKET     DESCRIPTION                       *
002600* ---------- ----  ---------  ------------------------------    *
002700* 04/18/1991 RWK   FR-0052    ORIGINAL PROGRAM - MANUAL          *
002800*                             GREGORIAN DAY-NUMBER ARITHMETIC,   *
002900*                             NO VENDOR DATE INTRINSICS USED.    *
003000* 11/14/1998 CMP   FR-0160    Y2K - CONFIRMED CCYY IS CARRIED    *
003100*                             AS A FULL 4-DIGIT YEAR THROUGHOUT; *
003200*                             NO 2-DIGIT YEAR WINDOWING NEEDED.  *
003300* 02/20/2006 KTJ   FR-0234    FIXED CENTURY-LEAP-YEAR CASE       *
003400*                             (YEAR DIVISIBLE BY 400) - WAS      *
003500*                             BEING TREATED AS A COMMON YEAR.    *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     CLASS NUM-CLASS IS '0' THRU '9'.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 01  WS-CUM-DAYS-LIST.
004600     05  FILLER                PIC 9(3) VALUE 0.
004700     05  FILLER                PIC 9(3) VALUE 31.
004800     05  FILLER                PIC 9(3) VALUE 59.
004900     05  FILLER                PIC 9(3) VALUE 90.
005000     05  FILLER                PIC 9(3) VALUE 120.
005100     05  FILLER                PIC 9(3) VALUE 151.
005200     05  FILLER                PIC 9(3) VALUE 181.
005300     05  FILLER                PIC 9(3) VALUE 212.
005400     05  FILLER                PIC 9(3) VALUE 243.
005500     05  FILLER                PIC 9(3) VALUE 273.
005600     05  FILLER                PIC 9(3) VALUE 304.
005700     05  FILLER                PIC 9(3) VALUE 334.
005800 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LIST.
005900     05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(3) COMP.
006000
006100 01  WS-DATE-WORK.
006200     05  WS-DW-CCYY            PIC 9(4) COMP.
006300     05  WS-DW-MM              PIC 9(2) COMP.
006400     05  WS-DW-DD              PIC 9(2) COMP.
006500     05  WS-DW-HH              PIC 9(2) COMP.
006600     05  WS-DW-MIN             PIC 9(2) COMP.
006700     05  WS-DW-SS              PIC 9(2) COMP.
006800     05  WS-DW-YEAR-M1         PIC 9(4) COMP.
006900     05  WS-DW-DIV4            PIC 9(4) COMP.
007000     05  WS-DW-DIV100          PIC 9(4) COMP.
007100     05  WS-DW-DIV400          PIC 9(4) COMP.
007200     05  WS-DW-REM4            PIC 9(4) COMP.
007300     05  WS-DW-REM100          PIC 9(4) COMP.
007400     05  WS-DW-REM400          PIC 9(4) COMP.
007500     05  WS-DW-LEAP-SW         PIC X(01) VALUE 'N'.
007600         88  WS-DW-LEAP-YEAR       VALUE 'Y'.
007700     05  WS-DW-LEAP-BUMP       PIC 9(1) COMP VALUE 0.
007800     05  WS-DW-DAYNUM          PIC 9(9) COMP.
007900
008000 01  WS-TS-BREAKOUT.
008100     05  WS-TS-CCYY            PIC 9(4).
008200     05  WS-TS-MM              PIC 9(2).
008300     05  WS-TS-DD              PIC 9(2).
008400     05  WS-TS-HH              PIC 9(2).
008500     05  WS-TS-MIN             PIC 9(2).
008600     05  WS-TS-SS              PIC 9(2).
008700 01  WS-TS-BREAKOUT-N REDEFINES WS-TS-BREAKOUT
008800                                 PIC 9(14).
008900
008920 77  WS-DAYS-IN-WEEK            PIC 9(1) COMP VALUE 7.
009000 LINKAGE SECTION.
009100 01  LK-TIMESTAMP-14           PIC 9(14).
009200 01  LK-ELAPSED-SECONDS        PIC 9(11) COMP.
009250 01  LK-ELAPSED-SECONDS-CT REDEFINES LK-ELAPSED-SECONDS.
009260     05  FILLER                PIC X(08).
009300
009400 PROCEDURE DIVISION USING LK-TIMESTAMP-14, LK-ELAPSED-SECONDS.
009500******************************************************************
009600* 000-CONVERT-TIMESTAMP - BREAK THE 14-DIGIT STAMP INTO ITS      *
009700* PARTS, FIND THE GREGORIAN DAY NUMBER, THEN ROLL DAYS, HOURS,   *
009800* MINUTES AND SECONDS INTO ONE ELAPSED-SECONDS COUNT.            *
009900******************************************************************
010000 000-CONVERT-TIMESTAMP.
010100     MOVE LK-TIMESTAMP-14 TO WS-TS-BREAKOUT-N.
010200     MOVE WS-TS-CCYY TO WS-DW-CCYY.
010300     MOVE WS-TS-MM   TO WS-DW-MM.
010400     MOVE WS-TS-DD   TO WS-DW-DD.
010500     MOVE WS-TS-HH   TO WS-DW-HH.
010600     MOVE WS-TS-MIN  TO WS-DW-MIN.
010700     MOVE WS-TS-SS   TO WS-DW-SS.
010800
010900     PERFORM 100-TEST-LEAP-YEAR THRU 100-EXIT.
011000     PERFORM 200-COMPUTE-DAY-NUMBER THRU 200-EXIT.
011100
011200     COMPUTE LK-ELAPSED-SECONDS =
011300             (WS-DW-DAYNUM * 86400)
011400           + (WS-DW-HH * 3600)
011500           + (WS-DW-MIN * 60)
011600           +  WS-DW-SS.
011700     GOBACK.
011800 000-EXIT.
011900     EXIT.
012000
012100 100-TEST-LEAP-YEAR.
012200     MOVE 'N' TO WS-DW-LEAP-SW.
012300     MOVE 0 TO WS-DW-LEAP-BUMP.
012400     DIVIDE WS-DW-CCYY BY 4 GIVING WS-DW-DIV4
012500             REMAINDER WS-DW-REM4.
012600     DIVIDE WS-DW-CCYY BY 100 GIVING WS-DW-DIV100
012700             REMAINDER WS-DW-REM100.
012800     DIVIDE WS-DW-CCYY BY 400 GIVING WS-DW-DIV400
012900             REMAINDER WS-DW-REM400.
013000     IF WS-DW-REM400 = 0
013100         SET WS-DW-LEAP-YEAR TO TRUE
013200     ELSE
013300         IF WS-DW-REM4 = 0 AND WS-DW-REM100 NOT = 0
013400             SET WS-DW-LEAP-YEAR TO TRUE
013500         END-IF
013600     END-IF.
013700     IF WS-DW-LEAP-YEAR AND WS-DW-MM > 2
013800         MOVE 1 TO WS-DW-LEAP-BUMP
013900     END-IF.
014000 100-EXIT.
014100     EXIT.
014200
014300 200-COMPUTE-DAY-NUMBER.
014400     COMPUTE WS-DW-YEAR-M1 = WS-DW-CCYY - 1.
014500     DIVIDE WS-DW-YEAR-M1 BY 4   GIVING WS-DW-DIV4.
014600     DIVIDE WS-DW-YEAR-M1 BY 100 GIVING WS-DW-DIV100.
014700     DIVIDE WS-DW-YEAR-M1 BY 400 GIVING WS-DW-DIV400.
014800     COMPUTE WS-DW-DAYNUM =
014900             (WS-DW-CCYY * 365)
015000           +  WS-DW-DIV4  -  WS-DW-DIV100  +  WS-DW-DIV400
015100           +  WS-CUM-DAYS (WS-DW-MM)
015200           +  WS-DW-DD
015300           +  WS-DW-LEAP-BUMP.
015400 200-EXIT.
015500     EXIT.
