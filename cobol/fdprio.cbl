000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST CARD SERVICES   *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500* PROGRAM:  FRDPRIO                                              *
000600*                                                                *
000700* AUTHOR :  MARY WHITLEY                                        *
000800*                                                                *
000900* READS THE OPEN ALERTS ON FILE, SCORES EACH ONE AGAINST ITS     *
001000* SLA CLOCK, SORTS THE RESULT DESCENDING BY PRIORITY SCORE AND   *
001100* WRITES THE PRIORITY QUEUE FILE THE ANALYST DESK PICKS UP NEXT. *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. FRDPRIO.
001500 AUTHOR. MARY WHITLEY.
001600 INSTALLATION. CARD FRAUD OPERATIONS - BATCH SYSTEMS.
001700 DATE-WRITTEN. 05/02/1991.
001800 DATE-COMPILED.
001900 SECURITY. COMPANY CONFIDENTIAL.
002000******************************************************************
002100* CHANGE LOG                                                    *
002200*                                                                *
002300* DATE       BY    TICKET     DESCRIPTION                       *
002400* ---------- ----  ---------  ------------------------------    *
002500* 05/02/1991 MLW   FR-0058    ORIGINAL PROGRAM - FOUR SEVERITY   *
002600*                             BUCKETS, FLAT SLA MINUTES TABLE,   *
002700*                             YEARS-EARLY BUCKET STYLE BORROWED  *
002800*                             FROM THE OLD REDEMPTION ANALYSIS.  *
002900* 08/19/1993 RWK   FR-0089    ADDED APPROACHING_SLA STATUS AT    *
003000*                             80 PERCENT OF THE THRESHOLD.       *
003100* 01/06/1995 RWK   FR-0118    AGE PENALTY NOW CONTINUES PAST     *
003200*                             THE SLA INSTEAD OF FLATTENING AT   *
003300*                             40 - QUEUE WAS NOT SEPARATING OUT  *
003400*                             THE WORST-OVERDUE ALERTS.          *
003500* 11/16/1998 CMP   FR-0162    Y2K - AS-OF TIMESTAMP CONFIRMED    *
003600*                             FULL 4-DIGIT CCYY, NO CHANGE.      *
003700* 09/24/2004 KTJ   FR-0219    MOVED QUEUE SORT OUT TO FRDSORT -  *
003800*                             WAS DUPLICATING THE ADSORT LOGIC   *
003900*                             INLINE.                            *
004000* 05/30/2012 MAO   FR-0288    AGE ARITHMETIC MOVED OUT TO THE    *
004100*                             SHARED FRDDATE ROUTINE.            *
004120* 07/08/2016 JRH   FR-0294    QUEUE-VIEW REDEFINES WAS PEEKING   *
004140*                             AT THE WRONG OFFSET FOR PRIORITY-  *
004160*                             SCORE - FILLER WIDTHS CORRECTED TO *
004180*                             MATCH PRIOREC.  RECODED INLINE     *
004190*                             PERFORM LOOPS TO OUT-OF-LINE STYLE.*
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-370.
004600 OBJECT-COMPUTER. IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS NUM-CLASS IS '0' THRU '9'
005000     UPSI-0 ON STATUS IS RERUN-REQUESTED.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ALERT-FILE-IN ASSIGN TO ALERTFIL
005400         ACCESS IS SEQUENTIAL
005500         FILE STATUS IS WS-ALRTIN-STATUS.
005600
005700     SELECT QUEUE-FILE-OUT ASSIGN TO PRIOQUE
005800         ACCESS IS SEQUENTIAL
005900         FILE STATUS IS WS-QUEUE-STATUS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  ALERT-FILE-IN
006400     RECORDING MODE IS F
006500     BLOCK CONTAINS 0 RECORDS.
006600 01  ALRT-IN-FD-REC                   PIC X(495).
006700
006800 FD  QUEUE-FILE-OUT
006900     RECORDING MODE IS F
007000     BLOCK CONTAINS 0 RECORDS.
007100 01  QUEUE-OUT-FD-REC                 PIC X(64).
007200
007300******************************************************************
007400 WORKING-STORAGE SECTION.
007500******************************************************************
007600 01  WS-FILE-STATUS-CODES.
007700     05  WS-ALRTIN-STATUS               PIC X(02) VALUE SPACES.
007800         88  ALRTIN-OK                     VALUE '00'.
007900         88  ALRTIN-EOF                    VALUE '10'.
008000     05  WS-QUEUE-STATUS                PIC X(02) VALUE SPACES.
008100     05  FILLER                         PIC X(06).
008200
008300 01  WS-SWITCHES.
008400     05  WS-ALRTIN-EOF-SW               PIC X(01) VALUE 'N'.
008500         88  ALRTIN-AT-EOF                  VALUE 'Y'.
008600
008700 01  WS-COUNTERS.
008800     05  WS-QUEUE-COUNT                 PIC S9(7) COMP VALUE +0.
008900     05  WS-SKIPPED-NOT-OPEN             PIC S9(7) COMP VALUE +0.
009000     05  WS-QUEUE-SUB                    PIC S9(7) COMP VALUE +0.
009100
009200 01  WS-SLA-FIELDS.
009300     05  WS-SLA-MINUTES              PIC S9(7)V9 COMP-3 VALUE 0.
009400     05  WS-AGE-MINUTES              PIC S9(7)V9 COMP-3 VALUE 0.
009500     05  WS-AGE-PENALTY              PIC S9(5)V99 COMP-3 VALUE 0.
009600     05  WS-CREATED-SECONDS              PIC 9(11) COMP VALUE 0.
009700     05  WS-ASOF-SECONDS                 PIC 9(11) COMP VALUE 0.
009800     05  WS-ELAPSED-SECONDS              PIC S9(11) COMP VALUE 0.
009820 01  WS-SLA-FIELDS-CT REDEFINES WS-SLA-FIELDS.
009840     05  FILLER                       PIC X(38).
009900
009920 77  WS-QUEUE-REC-LENGTH              PIC S9(5) COMP-3 VALUE +64.
010000 01  WS-QUEUE-TABLE.
010100     05  WS-QUEUE-ENTRY OCCURS 20000 TIMES PIC X(64).
010200 01  WS-QUEUE-TABLE-CT REDEFINES WS-QUEUE-TABLE
010300                                  PIC X(1280000).
010400 01  WS-QUEUE-VIEW REDEFINES WS-QUEUE-TABLE.
010500     05  WS-QUEUE-AS-PRIO OCCURS 20000 TIMES.
010600         10  FILLER                     PIC X(27).
010700         10  WS-QV-PRIORITY-SCORE        PIC S9(3)V99.
010800         10  FILLER                     PIC X(32).
010900
011000 COPY ALRTREC.
011100 COPY PRIOREC.
011200
011300 COPY FRDWORK.
011400
011500 LINKAGE SECTION.
011600
011700 PROCEDURE DIVISION.
011800******************************************************************
011900 000-MAIN.
012000     ACCEPT FRD-CURRENT-DATE FROM DATE YYYYMMDD.
012100     ACCEPT FRD-CURRENT-TIME FROM TIME.
012200     DISPLAY 'FRDPRIO STARTED - PRIORITY QUEUE BUILD'.
012300
012400     PERFORM 000-SETUP-RTN THRU 000-EXIT.
012500     PERFORM 100-PROCESS-ALERTS THRU 100-EXIT.
012600     PERFORM 800-SORT-QUEUE THRU 800-EXIT.
012700     PERFORM 810-WRITE-QUEUE THRU 810-EXIT.
012800     PERFORM 900-REPORT-PRIO-STATS THRU 900-EXIT.
012900
013000     CLOSE ALERT-FILE-IN.
013100     GOBACK.
013200
013300 000-SETUP-RTN.
013400     IF FRD-AS-OF-TS = 0
013500         MOVE FRD-CURRENT-TS-N (1:14) TO FRD-AS-OF-TS
013600     END-IF.
013700     CALL 'FRDDATE' USING FRD-AS-OF-TS, WS-ASOF-SECONDS.
013800     OPEN INPUT ALERT-FILE-IN.
013900     IF WS-ALRTIN-STATUS NOT = '00'
014000         DISPLAY 'FRDPRIO - ERROR OPENING ALERT FILE RC='
014100                  WS-ALRTIN-STATUS
014200         MOVE 'Y' TO WS-ALRTIN-EOF-SW
014300     END-IF.
014400 000-EXIT.
014500     EXIT.
014600
014700 100-PROCESS-ALERTS.
014800     READ ALERT-FILE-IN INTO ALRT-REC
014900         AT END MOVE 'Y' TO WS-ALRTIN-EOF-SW
015000     END-READ.
015100     PERFORM 105-PROCESS-ONE-ALERT THRU 105-EXIT
015200         UNTIL ALRTIN-AT-EOF.
015300 100-EXIT.
015400     EXIT.
015500
015600 105-PROCESS-ONE-ALERT.
015700     IF AL-STAT-OPEN OR AL-STAT-REVIEWING OR AL-STAT-ESCALATED
015800         PERFORM 200-SCORE-ONE-ALERT THRU 200-EXIT
015900     ELSE
016000         ADD +1 TO WS-SKIPPED-NOT-OPEN
016100     END-IF.
016200     READ ALERT-FILE-IN INTO ALRT-REC
016300         AT END MOVE 'Y' TO WS-ALRTIN-EOF-SW
016350     END-READ.
016375 105-EXIT.
016390     EXIT.
016395
016400 200-SCORE-ONE-ALERT.
016500     PERFORM 210-GET-SLA-THRESHOLD  THRU 210-EXIT.
016600     PERFORM 220-COMPUTE-AGE-MINUTES THRU 220-EXIT.
016700     PERFORM 230-COMPUTE-PENALTY    THRU 230-EXIT.
016800     PERFORM 240-COMPUTE-PRIORITY    THRU 240-EXIT.
016900     PERFORM 250-SET-SLA-STATUS      THRU 250-EXIT.
017000     PERFORM 260-COMPUTE-TIME-TO-SLA THRU 260-EXIT.
017100     PERFORM 700-BUILD-QUEUE-ENTRY   THRU 700-EXIT.
017200 200-EXIT.
017300     EXIT.
017400
017500 210-GET-SLA-THRESHOLD.
017600******************************************************************
017700* SLA MINUTES BY SEVERITY BUCKET - SAME "LOOK UP A BUCKET, NOT   *
017800* A FORMULA" STYLE THE SHOP HAS USED SINCE THE OLD REDEMPTION    *
017900* ANALYSIS YEARS-EARLY TABLE.                                    *
018000******************************************************************
018100     EVALUATE TRUE
018200         WHEN AL-SEV-CRITICAL
018300             MOVE 15    TO WS-SLA-MINUTES
018400         WHEN AL-SEV-HIGH
018500             MOVE 60    TO WS-SLA-MINUTES
018600         WHEN AL-SEV-MEDIUM
018700             MOVE 240   TO WS-SLA-MINUTES
018800         WHEN AL-SEV-LOW
018900             MOVE 1440  TO WS-SLA-MINUTES
019000         WHEN OTHER
019100             MOVE 1440  TO WS-SLA-MINUTES
019200     END-EVALUATE.
019300 210-EXIT.
019400     EXIT.
019500
019600 220-COMPUTE-AGE-MINUTES.
019700     CALL 'FRDDATE' USING AL-CREATED-TS, WS-CREATED-SECONDS.
019800     COMPUTE WS-ELAPSED-SECONDS =
019900             WS-ASOF-SECONDS - WS-CREATED-SECONDS.
020000     COMPUTE WS-AGE-MINUTES = WS-ELAPSED-SECONDS / 60.
020100 220-EXIT.
020200     EXIT.
020300
020400 230-COMPUTE-PENALTY.
020500     IF WS-AGE-MINUTES <= WS-SLA-MINUTES
020600         COMPUTE WS-AGE-PENALTY =
020700                 (WS-AGE-MINUTES / WS-SLA-MINUTES) * 40
020800     ELSE
020900         COMPUTE WS-AGE-PENALTY =
021000                 40 + (((WS-AGE-MINUTES - WS-SLA-MINUTES)
021100                        / WS-SLA-MINUTES) * 60)
021200         IF WS-AGE-PENALTY > 100
021300             MOVE 100 TO WS-AGE-PENALTY
021400         END-IF
021500     END-IF.
021600 230-EXIT.
021700     EXIT.
021800
021900 240-COMPUTE-PRIORITY.
022000     COMPUTE PR-PRIORITY-SCORE ROUNDED =
022100             (AL-RISK-SCORE * 0.6) + (WS-AGE-PENALTY * 0.4).
022200     IF PR-PRIORITY-SCORE > 100
022300         MOVE 100 TO PR-PRIORITY-SCORE
022400     END-IF.
022500 240-EXIT.
022600     EXIT.
022700
022800 250-SET-SLA-STATUS.
022900     EVALUATE TRUE
023000         WHEN WS-AGE-MINUTES > WS-SLA-MINUTES
023100             SET PR-SLA-PAST TO TRUE
023200         WHEN WS-AGE-MINUTES > (WS-SLA-MINUTES * 0.8)
023300             SET PR-SLA-APPROACHING TO TRUE
023400         WHEN OTHER
023500             SET PR-SLA-OK TO TRUE
023600     END-EVALUATE.
023700 250-EXIT.
023800     EXIT.
023900
024000 260-COMPUTE-TIME-TO-SLA.
024100     COMPUTE PR-TIME-TO-SLA-MIN = WS-SLA-MINUTES - WS-AGE-MINUTES.
024200 260-EXIT.
024300     EXIT.
024400
024500 700-BUILD-QUEUE-ENTRY.
024600     MOVE SPACES       TO PRIO-REC.
024700     MOVE AL-ALERT-ID   TO PR-ALERT-ID.
024800     MOVE AL-SEVERITY   TO PR-SEVERITY.
024900     MOVE AL-RISK-SCORE TO PR-RISK-SCORE.
025000     ADD +1 TO WS-QUEUE-COUNT.
025100     MOVE PRIO-REC TO WS-QUEUE-ENTRY (WS-QUEUE-COUNT).
025200 700-EXIT.
025300     EXIT.
025400
025500 800-SORT-QUEUE.
025600     CALL 'FRDSORT' USING WS-QUEUE-COUNT, WS-QUEUE-TABLE.
025700 800-EXIT.
025800     EXIT.
025900
026000 810-WRITE-QUEUE.
026100     OPEN OUTPUT QUEUE-FILE-OUT.
026200     PERFORM 815-WRITE-ONE-ENTRY THRU 815-EXIT
026300         VARYING WS-QUEUE-SUB FROM 1 BY 1
026350             UNTIL WS-QUEUE-SUB > WS-QUEUE-COUNT.
026400     CLOSE QUEUE-FILE-OUT.
026500 810-EXIT.
026600     EXIT.
026650
026700 815-WRITE-ONE-ENTRY.
026750     WRITE QUEUE-OUT-FD-REC FROM WS-QUEUE-ENTRY (WS-QUEUE-SUB).
026800 815-EXIT.
026850     EXIT.
026900
027000 900-REPORT-PRIO-STATS.
027100     DISPLAY 'FRDPRIO - ALERTS QUEUED     : ' WS-QUEUE-COUNT.
027200     DISPLAY 'FRDPRIO - ALERTS SKIPPED    : ' WS-SKIPPED-NOT-OPEN.
027300     DISPLAY 'FRDPRIO ENDED'.
027400 900-EXIT.
027500     EXIT.
