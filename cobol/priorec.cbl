000100******************************************************************
000200* PRIOREC - PRIORITY WORK RECORD                                *
000300* OUTPUT OF FDPRIO - ONE ENTRY PER OPEN ALERT, SORTED BY         *
000400* PR-PRIORITY-SCORE DESCENDING BEFORE IT IS WRITTEN TO THE       *
000500* PRIORITY QUEUE FILE.                                           *
000600******************************************************************
000700 01  PRIO-REC.
000800     05  PR-ALERT-ID                 PIC X(15).
000900     05  PR-SEVERITY                 PIC X(08).
001000     05  PR-RISK-SCORE                PIC S9(3)V9.
001100     05  PR-PRIORITY-SCORE            PIC S9(3)V99.
001200     05  PR-SLA-STATUS                PIC X(16).
001300         88  PR-SLA-OK                    VALUE 'OK'.
001400         88  PR-SLA-APPROACHING           VALUE 'APPROACHING_SLA'.
001500         88  PR-SLA-PAST                  VALUE 'PAST_SLA'.
001600     05  PR-TIME-TO-SLA-MIN           PIC S9(7)V9.
001700     05  FILLER                       PIC X(08).
